000100******************************************************************
000200* FECHA       : 01/07/1986                                       *
000300* PROGRAMADOR : IRMA SICAN GOMEZ (ISG)                           *
000400* APLICACION  : LIGA DE FUTBOL                                   *
000500* PROGRAMA    : LFB2C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA LA PLANTILLA DE CADA EQUIPO DE LA LIGA,    *
000800*             : LES APLICA EL ENTRENAMIENTO DE EQUIPO (CUERPO    *
000900*             : TECNICO Y JUGADORES) Y REGRABA EL FICHERO DE     *
001000*             : EQUIPOS COMPLETO.                                *
001100* ARCHIVOS    : EQUIPOS-LIGA=A                                   *
001200* ACCION (ES) : A=ACTUALIZA                                      *
001300* BPM/RATIONAL: 4472                                             *
001400* NOMBRE      : ENTRENAMIENTO DE PLANTILLAS POR EQUIPO           *
001500* DESCRIPCION : PROYECTO LIGA DE FUTBOL                          *
001600*------------------------------------------------------------- *
001700* BITACORA DE CAMBIOS                                            *
001710* 1986-07-01 ISG CFM-033 ALTA INICIAL. ENTRENAMIENTO DE LA        *
001715*                        PLANTILLA POR EQUIPO, ENTRADA POR       *
001720*                        TARJETAS, CORRIDA SEMANAL.               *
001725* 1989-04-14 ISG TCK-0201 SE AGREGA EL CONTEO DE JUGADORES POR    *
001730*                        EQUIPO AL FINAL DE LA CORRIDA.           *
001735* 1993-10-08 HGS TCK-0388 SE VALIDA QUE EL EQUIPO TENGA CUERPO    *
001740*                        TECNICO ASIGNADO ANTES DE ENTRENAR.     *
001745* 1998-11-03 HGS TCK-0602 REVISION Y2K: FECHAS A 4 DIGITOS DE     *
001750*                        ANIO EN EL FICHERO DE EQUIPOS.          *
001755* 2002-08-19 DCH TCK-0790 SE MIGRA EL FICHERO DE EQUIPOS DE      *
001760*                        CINTA A DISCO, ORGANIZACION SECUENCIAL.*
001765* 2009-02-27 DCH TCK-1205 SE ACTUALIZA AL NUEVO COMPILADOR DE LA  *
001770*                        CASA; SIN CAMBIOS DE LOGICA DE NEGOCIO. *
001775* 2016-05-12 JTV TCK-1920 SE AGREGA CONTADOR DE EQUIPOS SIN      *
001780*                        CUERPO TECNICO A LA BITACORA DE SALIDA.*
001785* 2020-09-03 JTV TCK-2410 REVISION DE LA VENTANA BATCH NOCTURNA, *
001790*                        SIN CAMBIOS DE LOGICA.                  *
001795* 2026-02-04 MQR TCK-4472 SE REESCRIBE A FONDO EL ENTRENAMIENTO  *
001800*                        DE PLANTILLA POR EQUIPO PARA EL PROYECTO*
001900*                        DE MODERNIZACION DE LA LIGA.            *
002000* 2026-02-11 MQR TCK-4488 SE AGREGA LA VALIDACION DE EQUIPO SIN  *
002100*                         CUERPO TECNICO ASIGNADO.                *
002200* 2026-03-05 MQR TCK-4503 SE AGREGA EL PROMEDIO DE CALIDAD DE LA *
002300*                         PLANTILLA A LA BITACORA DE SALIDA.      *
002400* 2026-03-19 MQR TCK-4511 LA CARGA DE EQUIPOS YA NO DETIENE EL   *
002500*                         BATCH SI EL FICHERO NO EXISTE TODAVIA. *
002600* 2026-04-20 MQR TCK-4519 REVISION DE FIN DE TRIMESTRE, SIN      *
002700*                         CAMBIOS DE LOGICA.                     *
002710* 2026-05-14 MQR TCK-4531 SE AGREGA LA FECHA DE PROCESO Y LA SUMA*
002720*                         DE CALIDAD SIN REDONDEAR AL LISTADO DE *
002730*                         CONSOLA PARA FACILITAR LA REVISION.    *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    LFB2C01.
003100 AUTHOR.        IRMA SICAN GOMEZ.
003200 INSTALLATION.  LIGA DE FUTBOL - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN.  01/07/1986.
003400 DATE-COMPILED.
003500 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT EQUIPOS-LIGA     ASSIGN   TO EQUIPOS
004300            ORGANIZATION            IS SEQUENTIAL
004400            FILE STATUS             IS FS-EQUIPOS
004500                                        FSE-EQUIPOS.
004600
004700     SELECT EQUIPOS-SALIDA   ASSIGN   TO EQUIPOSAL
004800            ORGANIZATION            IS SEQUENTIAL
004900            FILE STATUS             IS FS-EQUIPOSAL
005000                                        FSE-EQUIPOSAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400******************************************************************
005500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005600******************************************************************
005700 FD  EQUIPOS-LIGA.
005800     COPY LFBEQP01.
005900
006000 FD  EQUIPOS-SALIDA.
006100 01  LFB-EQUIPO-REG-SAL.
006200     COPY LFBEQP01 REPLACING ==01  LFB-EQUIPO-REG==
006300                          BY ==03  FILLER==.
006400
006500 WORKING-STORAGE SECTION.
006510*    CONTADOR SUELTO DE EQUIPOS ENTRENADOS EN LA CORRIDA, IGUAL A
006520*    COMO SE DECLARABAN LOS CAMPOS DE USO RAPIDO EN JM47ADM.
006530 77  WKS-EQUIPOS-ENTRENADOS        PIC 9(04) COMP VALUE ZEROES.
006600******************************************************************
006700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006800******************************************************************
006900 01  WKS-FS-STATUS.
007000     02  WKS-STATUS.
007100         COPY LFBFSE01 REPLACING ==!!ARCHIVO!!== BY ==EQUIPOS==.
007200         COPY LFBFSE01 REPLACING ==!!ARCHIVO!!== BY ==EQUIPOSAL==.
007300     02  PROGRAMA               PIC X(08) VALUE SPACES.
007400     02  ARCHIVO                PIC X(08) VALUE SPACES.
007500     02  ACCION                 PIC X(10) VALUE SPACES.
007600     02  LLAVE                  PIC X(32) VALUE SPACES.
007700******************************************************************
007800*              FECHA DE PROCESO PARA LOS MENSAJES DE BITACORA    *
007900******************************************************************
008000 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
008100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
008200     02  WKS-FP-ANIO                 PIC 9(04).
008300     02  WKS-FP-MES                  PIC 9(02).
008400     02  WKS-FP-DIA                  PIC 9(02).
008500******************************************************************
008600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
008700******************************************************************
008800 01  WKS-VARIABLES-TRABAJO.
008900     02  WKS-E                       PIC 9(04) COMP VALUE ZEROES.
009000     02  WKS-J                       PIC 9(04) COMP VALUE ZEROES.
009100     02  WKS-TOTAL-EQUIPOS           PIC 9(04) COMP VALUE ZEROES.
009200     02  WKS-MASCARA-CONTEO          PIC Z,ZZ9 VALUE ZEROES.
009400     02  WKS-FLAGS.
009500         04  WKS-FIN-EQUIPOS         PIC 9(01) VALUE ZEROES.
009600             88  FIN-EQUIPOS                 VALUE 1.
009900******************************************************************
010000*        MOTOR DE NUMEROS ALEATORIOS (CONGRUENCIA LINEAL)        *
010100******************************************************************
010200 01  WKS-RANDOM-AREA.
010300     02  WKS-SEMILLA                 PIC 9(10) COMP VALUE 73102658.
010400     02  WKS-PRODUCTO                PIC S9(18) COMP VALUE ZEROES.
010500     02  WKS-COCIENTE                PIC S9(18) COMP VALUE ZEROES.
010600     02  WKS-SORTEO-DIEZ             PIC 9(02) COMP VALUE ZEROES.
010700     02  WKS-SORTEO-CIEN             PIC 9(03) COMP VALUE ZEROES.
010800******************************************************************
010900*        TABLA DE TRABAJO DE EQUIPOS DE LA LIGA (LFBEQP01)       *
011000******************************************************************
011100 01  WKS-TABLA-EQUIPOS.
011200     02  WKS-EQUIPO-ENTRY OCCURS 50 TIMES
011300             INDEXED BY WKS-EQP-IDX.
011400         COPY LFBEQP01 REPLACING ==01  LFB-EQUIPO-REG==
011500                              BY ==03  LFB-EQUIPO-REG==.
011600******************************************************************
011700*    PROMEDIO DE CALIDAD DE LA PLANTILLA, PARA BITACORA (REGLA 8)*
011800******************************************************************
011900 01  WKS-SUMA-CALIDAD                PIC 9(07)V9 VALUE ZEROES.
012000 01  WKS-SUMA-CALIDAD-R REDEFINES WKS-SUMA-CALIDAD.
012100     02  WKS-SUMA-CALIDAD-ENT        PIC 9(07).
012200     02  WKS-SUMA-CALIDAD-DEC        PIC 9.
012300 01  WKS-CALIDAD-MEDIA               PIC 9(03)V9 VALUE ZEROES.
012310 01  WKS-CALIDAD-MEDIA-R REDEFINES WKS-CALIDAD-MEDIA.
012320     02  WKS-CMED-ENT                PIC 9(03).
012330     02  WKS-CMED-DEC                PIC 9.
012340 01  WKS-LINEA-BITACORA              PIC X(60) VALUE SPACES.
012400
012500 PROCEDURE DIVISION.
012600******************************************************************
012700*               S E C C I O N    P R I N C I P A L
012800******************************************************************
012900 000-MAIN SECTION.
013000     MOVE 'LFB2C01'  TO PROGRAMA
013100     ACCEPT WKS-FECHA-PROCESO FROM DATE
013110     DISPLAY 'LFB2C01 - FECHA DE PROCESO ' WKS-FP-ANIO '-'
013120             WKS-FP-MES '-' WKS-FP-DIA UPON CONSOLE
013200     PERFORM APERTURA-ARCHIVOS
013300     PERFORM CARGA-TABLA-EQUIPOS
013400     PERFORM ENTRENA-TODOS-LOS-EQUIPOS
013500     PERFORM GRABA-TABLA-EQUIPOS
013550     PERFORM ESTADISTICAS
013600     PERFORM CIERRA-ARCHIVOS
013700     STOP RUN.
013800 000-MAIN-E. EXIT.
013900
014000******************************************************************
014100*   SI EL FICHERO DE EQUIPOS NO EXISTE AUN, SE ARRANCA CON LA    *
014200*   LIGA VACIA (REGLA 3) EN VEZ DE DETENER EL BATCH.             *
014300******************************************************************
014400 APERTURA-ARCHIVOS SECTION.
014500     OPEN INPUT EQUIPOS-LIGA
014600     IF FS-EQUIPOS NOT EQUAL 0
014700        MOVE 'OPEN'         TO   ACCION
014800        MOVE SPACES         TO   LLAVE
014900        MOVE 'EQUIPOS'      TO   ARCHIVO
015000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015100                              FS-EQUIPOS, FSE-EQUIPOS
015200        DISPLAY '>>> EQUIPOS-LIGA NO EXISTE O NO SE PUDO ABRIR, '
015300                'SE ARRANCA CON LA LIGA VACIA <<<' UPON CONSOLE
015500        MOVE 1              TO   WKS-FIN-EQUIPOS
015600     END-IF.
015700 APERTURA-ARCHIVOS-E. EXIT.
015800
015900 ABRE-EQUIPOS-SALIDA SECTION.
016000     OPEN OUTPUT EQUIPOS-SALIDA
016100     IF FS-EQUIPOSAL NOT EQUAL 0
016200        MOVE 'OPEN'         TO   ACCION
016300        MOVE SPACES         TO   LLAVE
016400        MOVE 'EQUIPOSAL'    TO   ARCHIVO
016500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016600                              FS-EQUIPOSAL, FSE-EQUIPOSAL
016700        DISPLAY '>>> EQUIPOS-SALIDA NO SE PUDO ABRIR, NO SE '
016800                'GRABAN LOS EQUIPOS <<<' UPON CONSOLE
016900     END-IF.
017000 ABRE-EQUIPOS-SALIDA-E. EXIT.
017100
017200******************************************************************
017300*          C A R G A   D E   L A   T A B L A   D E   E Q U I P O S
017400******************************************************************
017500 CARGA-TABLA-EQUIPOS SECTION.
017600     IF FIN-EQUIPOS
017700        GO TO CARGA-TABLA-EQUIPOS-E
017800     END-IF
017900     PERFORM LEE-EQUIPO-REG UNTIL FIN-EQUIPOS.
018000 CARGA-TABLA-EQUIPOS-E. EXIT.
018100
018200 LEE-EQUIPO-REG SECTION.
018300     READ EQUIPOS-LIGA
018400         AT END
018500             MOVE 1 TO WKS-FIN-EQUIPOS
018600     END-READ
018700     IF FIN-EQUIPOS
018800        GO TO LEE-EQUIPO-REG-E
018900     END-IF
019000     IF FS-EQUIPOS NOT EQUAL 0
019100        MOVE 'READ'         TO   ACCION
019200        MOVE SPACES         TO   LLAVE
019300        MOVE 'EQUIPOS'      TO   ARCHIVO
019400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019500                              FS-EQUIPOS, FSE-EQUIPOS
019600        MOVE 1              TO   WKS-FIN-EQUIPOS
019700        GO TO LEE-EQUIPO-REG-E
019800     END-IF
019900     ADD 1 TO WKS-TOTAL-EQUIPOS
020000     MOVE LFB-EQUIPO-REG TO WKS-EQUIPO-ENTRY (WKS-TOTAL-EQUIPOS).
020100 LEE-EQUIPO-REG-E. EXIT.
020200
020300******************************************************************
020400*   E N T R E N A M I E N T O   D E   T O D O S   L O S   E Q U I
020500*   P O S   D E   L A   L I G A   ( R E G L A   7 )
020600******************************************************************
020700 ENTRENA-TODOS-LOS-EQUIPOS SECTION.
020800     IF WKS-TOTAL-EQUIPOS = 0
020900        GO TO ENTRENA-TODOS-LOS-EQUIPOS-E
021000     END-IF
021100     PERFORM ENTRENA-UN-EQUIPO
021200         VARYING WKS-E FROM 1 BY 1 UNTIL WKS-E > WKS-TOTAL-EQUIPOS.
021300 ENTRENA-TODOS-LOS-EQUIPOS-E. EXIT.
021400
021500 ENTRENA-UN-EQUIPO SECTION.
021510     ADD 1 TO WKS-EQUIPOS-ENTRENADOS
021600     IF EQP-CON-ENTRENADOR (WKS-E)
021700        PERFORM ENTRENA-ENTRENADOR-EQUIPO
021800     END-IF
021900     PERFORM ENTRENA-JUGADORES-EQUIPO
022000     PERFORM CALCULA-CALIDAD-MEDIA-EQUIPO
022100     MOVE SPACES TO WKS-LINEA-BITACORA
022150     STRING 'EQUIPO ' DELIMITED BY SIZE
022160            EQP-NOMBRE (WKS-E) DELIMITED BY SIZE
022170            ' CALIDAD MEDIA: ' DELIMITED BY SIZE
022180            WKS-CMED-ENT DELIMITED BY SIZE
022190            '.' DELIMITED BY SIZE
022195            WKS-CMED-DEC DELIMITED BY SIZE
022196       INTO WKS-LINEA-BITACORA
022198     END-STRING
022200     DISPLAY WKS-LINEA-BITACORA UPON CONSOLE.
022400 ENTRENA-UN-EQUIPO-E. EXIT.
022500
022600******************************************************************
022700*   REGLA 5 (SOLO MOTIVACION, SIN INCREMENTO DE SUELDO AQUI)     *
022800******************************************************************
022900 ENTRENA-ENTRENADOR-EQUIPO SECTION.
023000     IF ENT-ES-SELECCIONADOR (WKS-E)
023100        ADD 0.3 TO ENT-MOTIVACION (WKS-E)
023200     ELSE
023300        ADD 0.15 TO ENT-MOTIVACION (WKS-E)
023400     END-IF
023500     IF ENT-MOTIVACION (WKS-E) > 10
023600        MOVE 10 TO ENT-MOTIVACION (WKS-E)
023700     END-IF.
023800 ENTRENA-ENTRENADOR-EQUIPO-E. EXIT.
023900
024000 ENTRENA-JUGADORES-EQUIPO SECTION.
024100     IF EQP-NUM-JUGADORES (WKS-E) = 0
024200        GO TO ENTRENA-JUGADORES-EQUIPO-E
024300     END-IF
024400     PERFORM ENTRENA-UN-JUGADOR-EQUIPO
024500         VARYING WKS-J FROM 1 BY 1
024600         UNTIL WKS-J > EQP-NUM-JUGADORES (WKS-E).
024700 ENTRENA-JUGADORES-EQUIPO-E. EXIT.
024800
024900******************************************************************
025000*   REGLA 4, PRIMERA MITAD: MOTIVACION Y CALIDAD POR SORTEO      *
025100******************************************************************
025200 ENTRENA-UN-JUGADOR-EQUIPO SECTION.
025300     ADD 0.1 TO JUG-MOTIVACION (WKS-E, WKS-J)
025400     IF JUG-MOTIVACION (WKS-E, WKS-J) > 10
025500        MOVE 10 TO JUG-MOTIVACION (WKS-E, WKS-J)
025600     END-IF
025700
025800     PERFORM GENERA-ALEATORIO
025900     IF WKS-SORTEO-DIEZ = 0
026000        ADD 0.3 TO JUG-CALIDAD (WKS-E, WKS-J)
026100     ELSE
026200        IF WKS-SORTEO-DIEZ < 3
026300           ADD 0.2 TO JUG-CALIDAD (WKS-E, WKS-J)
026400        ELSE
026500           ADD 0.1 TO JUG-CALIDAD (WKS-E, WKS-J)
026600        END-IF
026700     END-IF
026800     IF JUG-CALIDAD (WKS-E, WKS-J) > 100
026900        MOVE 100 TO JUG-CALIDAD (WKS-E, WKS-J)
027000     END-IF
027100     PERFORM CAMBIA-POSICION-JUGADOR-EQUIPO.
027200 ENTRENA-UN-JUGADOR-EQUIPO-E. EXIT.
027300
027400******************************************************************
027500*   REGLA 4, SEGUNDA MITAD: 5% DE CAMBIO DE POSICION             *
027600******************************************************************
027700 CAMBIA-POSICION-JUGADOR-EQUIPO SECTION.
027800     PERFORM GENERA-ALEATORIO
027900     IF WKS-SORTEO-CIEN < 5
028000        PERFORM GENERA-ALEATORIO
028100        EVALUATE JUG-POSICION (WKS-E, WKS-J)
028200             WHEN 'POR'
028300                 EVALUATE WKS-SORTEO-DIEZ
028400                     WHEN 0 WHEN 1 WHEN 2 WHEN 3
028500                         MOVE 'DEF' TO JUG-POSICION (WKS-E, WKS-J)
028600                     WHEN 4 WHEN 5 WHEN 6
028700                         MOVE 'MIG' TO JUG-POSICION (WKS-E, WKS-J)
028800                     WHEN OTHER
028900                         MOVE 'DAV' TO JUG-POSICION (WKS-E, WKS-J)
029000                 END-EVALUATE
029100             WHEN 'DEF'
029200                 EVALUATE WKS-SORTEO-DIEZ
029300                     WHEN 0 WHEN 1 WHEN 2 WHEN 3
029400                         MOVE 'POR' TO JUG-POSICION (WKS-E, WKS-J)
029500                     WHEN 4 WHEN 5 WHEN 6
029600                         MOVE 'MIG' TO JUG-POSICION (WKS-E, WKS-J)
029700                     WHEN OTHER
029800                         MOVE 'DAV' TO JUG-POSICION (WKS-E, WKS-J)
029900                 END-EVALUATE
030000             WHEN 'MIG'
030100                 EVALUATE WKS-SORTEO-DIEZ
030200                     WHEN 0 WHEN 1 WHEN 2 WHEN 3
030300                         MOVE 'POR' TO JUG-POSICION (WKS-E, WKS-J)
030400                     WHEN 4 WHEN 5 WHEN 6
030500                         MOVE 'DEF' TO JUG-POSICION (WKS-E, WKS-J)
030600                     WHEN OTHER
030700                         MOVE 'DAV' TO JUG-POSICION (WKS-E, WKS-J)
030800                 END-EVALUATE
030900             WHEN OTHER
031000                 EVALUATE WKS-SORTEO-DIEZ
031100                     WHEN 0 WHEN 1 WHEN 2 WHEN 3
031200                         MOVE 'POR' TO JUG-POSICION (WKS-E, WKS-J)
031300                     WHEN 4 WHEN 5 WHEN 6
031400                         MOVE 'DEF' TO JUG-POSICION (WKS-E, WKS-J)
031500                     WHEN OTHER
031600                         MOVE 'MIG' TO JUG-POSICION (WKS-E, WKS-J)
031700                 END-EVALUATE
031800        END-EVALUATE
031900        ADD 1.0 TO JUG-CALIDAD (WKS-E, WKS-J)
032000        IF JUG-CALIDAD (WKS-E, WKS-J) > 100
032100           MOVE 100 TO JUG-CALIDAD (WKS-E, WKS-J)
032200        END-IF
032300     END-IF.
032400 CAMBIA-POSICION-JUGADOR-EQUIPO-E. EXIT.
032500
032600******************************************************************
032700*   REGLA 8: PROMEDIO DE CALIDAD DE LA PLANTILLA ACTIVA          *
032800******************************************************************
032900 CALCULA-CALIDAD-MEDIA-EQUIPO SECTION.
033000     MOVE ZEROES TO WKS-SUMA-CALIDAD
033100     MOVE ZEROES TO WKS-CALIDAD-MEDIA
033200     IF EQP-NUM-JUGADORES (WKS-E) = 0
033300        GO TO CALCULA-CALIDAD-MEDIA-EQUIPO-E
033400     END-IF
033500     PERFORM SUMA-CALIDAD-UN-JUGADOR
033600         VARYING WKS-J FROM 1 BY 1
033700         UNTIL WKS-J > EQP-NUM-JUGADORES (WKS-E)
033800     COMPUTE WKS-CALIDAD-MEDIA ROUNDED =
033900             WKS-SUMA-CALIDAD / EQP-NUM-JUGADORES (WKS-E)
033910     DISPLAY 'SUMA DE CALIDAD DE LA PLANTILLA: ' WKS-SUMA-CALIDAD-ENT
033920             '.' WKS-SUMA-CALIDAD-DEC UPON CONSOLE.
034000 CALCULA-CALIDAD-MEDIA-EQUIPO-E. EXIT.
034100
034200 SUMA-CALIDAD-UN-JUGADOR SECTION.
034300     ADD JUG-CALIDAD (WKS-E, WKS-J) TO WKS-SUMA-CALIDAD.
034400 SUMA-CALIDAD-UN-JUGADOR-E. EXIT.
034500
034600******************************************************************
034700*        GENERADOR DE ALEATORIOS POR CONGRUENCIA LINEAL          *
034800******************************************************************
034900 GENERA-ALEATORIO SECTION.
035000     COMPUTE WKS-PRODUCTO = WKS-SEMILLA * 16807
035100     COMPUTE WKS-COCIENTE = WKS-PRODUCTO / 2147483647
035200     COMPUTE WKS-SEMILLA  = WKS-PRODUCTO -
035300             (WKS-COCIENTE * 2147483647)
035400     COMPUTE WKS-COCIENTE = WKS-SEMILLA / 10
035500     COMPUTE WKS-SORTEO-DIEZ = WKS-SEMILLA - (WKS-COCIENTE * 10)
035600     COMPUTE WKS-COCIENTE = WKS-SEMILLA / 100
035700     COMPUTE WKS-SORTEO-CIEN = WKS-SEMILLA -
035800             (WKS-COCIENTE * 100).
035900 GENERA-ALEATORIO-E. EXIT.
036000
036100******************************************************************
036200*          G R A B A C I O N   D E   L A   T A B L A   D E
036300*          E Q U I P O S
036400******************************************************************
036500 GRABA-TABLA-EQUIPOS SECTION.
036600     PERFORM ABRE-EQUIPOS-SALIDA
036700     IF FS-EQUIPOSAL NOT EQUAL 0
036800        GO TO GRABA-TABLA-EQUIPOS-E
036900     END-IF
037000     IF WKS-TOTAL-EQUIPOS = 0
037100        GO TO GRABA-TABLA-EQUIPOS-E
037200     END-IF
037300     PERFORM GRABA-UN-EQUIPO
037400         VARYING WKS-E FROM 1 BY 1 UNTIL WKS-E > WKS-TOTAL-EQUIPOS.
037500 GRABA-TABLA-EQUIPOS-E. EXIT.
037600
037700 GRABA-UN-EQUIPO SECTION.
037800     MOVE WKS-EQUIPO-ENTRY (WKS-E) TO LFB-EQUIPO-REG-SAL
037900     WRITE LFB-EQUIPO-REG-SAL
038000     IF FS-EQUIPOSAL NOT EQUAL 0
038100        MOVE 'WRITE'        TO   ACCION
038200        MOVE SPACES         TO   LLAVE
038300        MOVE 'EQUIPOSAL'    TO   ARCHIVO
038400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038500                              FS-EQUIPOSAL, FSE-EQUIPOSAL
038600     END-IF.
038700 GRABA-UN-EQUIPO-E. EXIT.
038800
038810******************************************************************
038820*                 E S T A D I S T I C A S   D E L   B A T C H
038830******************************************************************
038840 ESTADISTICAS SECTION.
038850     MOVE WKS-TOTAL-EQUIPOS TO WKS-MASCARA-CONTEO
038860     DISPLAY '>>> EQUIPOS PROCESADOS: ' WKS-MASCARA-CONTEO
038870             ' <<<' UPON CONSOLE
038871     MOVE WKS-EQUIPOS-ENTRENADOS TO WKS-MASCARA-CONTEO
038872     DISPLAY '>>> EQUIPOS ENTRENADOS: ' WKS-MASCARA-CONTEO
038873             ' <<<' UPON CONSOLE.
038880 ESTADISTICAS-E. EXIT.
038900
038910 CIERRA-ARCHIVOS SECTION.
039000     CLOSE EQUIPOS-LIGA
039100     CLOSE EQUIPOS-SALIDA.
039200 CIERRA-ARCHIVOS-E. EXIT.
