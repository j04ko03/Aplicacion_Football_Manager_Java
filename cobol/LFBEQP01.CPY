000100******************************************************************
000200* LFBEQP01                                                       *
000300* COPY DE REGISTRO EQUIPO - LIGA DE FUTBOL BATCH (LFB)           *
000400* REGISTRO DE LONGITUD VARIABLE: PARTE FIJA (DATOS DE CLUB MAS  *
000500* CUERPO TECNICO) SEGUIDA DE LA PLANTILLA DE JUGADORES, CUYO     *
000600* NUMERO DE OCURRENCIAS VIENE DADO POR EQP-NUM-JUGADORES.        *
000700* USADO POR LFB2C01 (ENTRENAMIENTO), LFB3C01 (LIGA) Y LFB4C01   *
000800* (LISTADOS DE PLANTILLA) CONTRA EL FICHERO EQUIPOS-LIGA.        *
000900*------------------------------------------------------------- *
001000* 2026-02-03 MQR TCK-4471 ALTA DEL COPY PARA EL PORTEO DE LA    *
001100*                         LIGA DE FUTBOL A PROCESO BATCH.       *
001200* 2026-02-10 MQR TCK-4488 SE AGREGA EQP-TIENE-ENTRENADOR PARA   *
001300*                         DIFERENCIAR EQUIPO SIN CUERPO TECNICO.*
001350* 2026-05-12 MQR TCK-4528 SE DEJA DE DUPLICAR A MANO LOS CAMPOS *
001360*                         DE ENTRENADOR Y JUGADOR; AHORA SE     *
001370*                         INCRUSTAN LOS COPY LFBENT01/LFBJUG01  *
001380*                         CON REPLACING DE NIVEL.               *
001400******************************************************************
001500 01  LFB-EQUIPO-REG.
001600     05  EQP-NOMBRE              PIC X(30).
001700     05  EQP-ANIO-FUNDACION      PIC 9(04).
001800     05  EQP-CIUDAD              PIC X(30).
001900     05  EQP-NOMBRE-ESTADIO      PIC X(30).
002000     05  EQP-NOMBRE-PRESIDENTE   PIC X(30).
002100     05  EQP-TIENE-ENTRENADOR    PIC X(01).
002200         88  EQP-CON-ENTRENADOR          VALUE 'Y'.
002300         88  EQP-SIN-ENTRENADOR          VALUE 'N'.
002400     05  EQP-ENTRENADOR.
002450         COPY LFBENT01 REPLACING ==01  LFB-ENTRENADOR==
002460                              BY ==07  FILLER==.
003500     05  EQP-NUM-JUGADORES       PIC 9(02).
003600     05  EQP-JUGADORES OCCURS 0 TO 99 TIMES
003700             DEPENDING ON EQP-NUM-JUGADORES
003800             INDEXED BY EQP-IDX.
003850         COPY LFBJUG01 REPLACING ==01  LFB-JUGADOR==
003860                              BY ==07  FILLER==.
004800     05  FILLER                  PIC X(20).
