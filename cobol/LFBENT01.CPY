000100******************************************************************
000200* LFBENT01                                                       *
000300* COPY DE REGISTRO ENTRENADOR - LIGA DE FUTBOL BATCH (LFB)       *
000400* CAMPOS HEREDADOS DE PERSONA MAS LOS PROPIOS DE ENTRENADOR.    *
000500* EMBEBIDO DENTRO DE LFBEQP01 CUANDO EL EQUIPO TIENE CUERPO     *
000600* TECNICO ASIGNADO.                                             *
000700*------------------------------------------------------------- *
000800* 2026-02-03 MQR TCK-4471 ALTA DEL COPY PARA EL PORTEO DE LA    *
000900*                         LIGA DE FUTBOL A PROCESO BATCH.       *
000950* 2026-05-12 MQR TCK-4528 SE RECORRE EL NIVEL DE LOS CAMPOS DE   *
000960*                         05 A 10 PARA QUE LFBEQP01 PUEDA        *
000970*                         INCRUSTAR ESTE COPY CON REPLACING EN   *
000980*                         VEZ DE DUPLICAR LOS CAMPOS A MANO.     *
001000******************************************************************
001100 01  LFB-ENTRENADOR.
001200     10  ENT-NOMBRE              PIC X(30).
001300     10  ENT-APELLIDO            PIC X(30).
001400     10  ENT-FEC-NACIMIENTO      PIC X(10).
001500     10  ENT-SUELDO              PIC S9(7)V99.
001600     10  ENT-MOTIVACION          PIC S9V9.
001700     10  ENT-TORNEOS-GANADOS     PIC 9(03).
001800     10  ENT-SELECCIONADOR       PIC X(01).
001900         88  ENT-ES-SELECCIONADOR        VALUE 'Y'.
002000         88  ENT-NO-ES-SELECCIONADOR     VALUE 'N'.
002100     10  FILLER                  PIC X(15).
