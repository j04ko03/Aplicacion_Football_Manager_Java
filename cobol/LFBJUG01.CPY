000100******************************************************************
000200* LFBJUG01                                                       *
000300* COPY DE REGISTRO JUGADOR - LIGA DE FUTBOL BATCH (LFB)          *
000400* CAMPOS HEREDADOS DE PERSONA MAS LOS PROPIOS DE JUGADOR.       *
000500* USADO DENTRO DE LFBEQP01 (PLANTILLA DE EQUIPO) Y POR LFB4C01  *
000600* PARA LOS LISTADOS ORDENADOS DE PLANTILLA.                    *
000700*------------------------------------------------------------- *
000800* 2026-02-03 MQR TCK-4471 ALTA DEL COPY PARA EL PORTEO DE LA    *
000900*                         LIGA DE FUTBOL A PROCESO BATCH.       *
000950* 2026-05-12 MQR TCK-4528 SE RECORRE EL NIVEL DE LOS CAMPOS DE   *
000960*                         05 A 10 PARA QUE LFBEQP01 PUEDA        *
000970*                         INCRUSTAR ESTE COPY CON REPLACING EN   *
000980*                         VEZ DE DUPLICAR LOS CAMPOS A MANO.     *
001000******************************************************************
001100 01  LFB-JUGADOR.
001200     10  JUG-NOMBRE              PIC X(30).
001300     10  JUG-APELLIDO            PIC X(30).
001400     10  JUG-FEC-NACIMIENTO      PIC X(10).
001500     10  JUG-SUELDO              PIC S9(7)V99.
001600     10  JUG-MOTIVACION          PIC S9V9.
001700     10  JUG-DORSAL              PIC 9(02).
001800     10  JUG-POSICION            PIC X(03).
001900         88  JUG-ES-PORTERO              VALUE 'POR'.
002000         88  JUG-ES-DEFENSA              VALUE 'DEF'.
002100         88  JUG-ES-MEDIO                VALUE 'MIG'.
002200         88  JUG-ES-DELANTERO            VALUE 'DAV'.
002300     10  JUG-CALIDAD             PIC 9(03)V9.
002400     10  FILLER                  PIC X(10).
