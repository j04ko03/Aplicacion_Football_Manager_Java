000100******************************************************************
000200* FECHA       : 20/05/1991                                       *
000300* PROGRAMADOR : NORMA ELIZABETH TOJ (NET)                        *
000400* APLICACION  : LIGA DE FUTBOL                                   *
000500* PROGRAMA    : LFB4C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POR CADA EQUIPO DE LA LIGA, IMPRIME LA PLANTILLA  *
000800*             : ORDENADA POR POSICION Y CALIDAD, LA PLANTILLA     *
000900*             : ORDENADA POR CALIDAD PURA, Y RESUELVE UNA         *
001000*             : BUSQUEDA DE JUGADOR POR NOMBRE Y DORSAL.          *
001100* ARCHIVOS    : EQUIPOS-LIGA=C, REPORTE-PLANTILLA=A               *
001200* ACCION (ES) : C=CONSULTA, A=ALTA                                *
001300* BPM/RATIONAL: 4474                                              *
001400*------------------------------------------------------------- *
001500* BITACORA DE CAMBIOS                                            *
001505* 1991-05-20 NET CFM-071 ALTA INICIAL. LISTADOS DE PLANTILLA POR *
001510*                        EQUIPO EN IMPRESORA DE LINEA.            *
001515* 1993-08-09 NET TCK-0320 SE AGREGA LA BUSQUEDA DE JUGADOR POR   *
001520*                        NOMBRE Y DORSAL.                        *
001525* 1998-11-03 HGS TCK-0604 REVISION Y2K: FECHAS A 4 DIGITOS DE    *
001530*                        ANIO EN LOS LISTADOS DE PLANTILLA.      *
001535* 2005-02-11 DCH TCK-0910 SE MIGRA LOS LISTADOS DE IMPRESORA DE  *
001540*                        LINEA A ARCHIVO DE DISCO.               *
001545* 2012-07-30 DCH TCK-1455 SE ACTUALIZA AL NUEVO COMPILADOR DE LA *
001550*                        CASA; SIN CAMBIOS DE LOGICA DE NEGOCIO. *
001555* 2018-10-16 JTV TCK-2180 SE AGREGA ORDEN SECUNDARIO POR APELLIDO*
001560*                        EN LA BUSQUEDA DE JUGADOR.               *
001565* 2022-03-02 JTV TCK-2510 REVISION DE LA VENTANA BATCH NOCTURNA, *
001570*                        SIN CAMBIOS DE LOGICA.                  *
001575* 2026-02-09 MQR TCK-4474 SE REESCRIBEN A FONDO LOS LISTADOS DE  *
001580*                        PLANTILLA Y LA BUSQUEDA DE JUGADOR PARA *
001585*                        EL PROYECTO DE MODERNIZACION DE LA LIGA.*
001800* 2026-02-24 MQR TCK-4496 SE AGREGA EL AVISO DE EQUIPO SIN        *
001900*                         JUGADORES EN LUGAR DE IMPRIMIR VACIO.   *
002000* 2026-03-19 MQR TCK-4511 SE HOMOLOGA EL MANEJO DE ARCHIVO        *
002100*                         FALTANTE CON EL RESTO DE PROGRAMAS LFB. *
002200* 2026-04-20 MQR TCK-4519 REVISION DE FIN DE TRIMESTRE, SIN       *
002300*                         CAMBIOS DE LOGICA.                      *
002350* 2026-05-14 MQR TCK-4531 SE AGREGA EL CONTADOR DE BUSQUEDAS DE    *
002360*                         JUGADOR RESUELTAS AL CIERRE DEL LISTADO. *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    LFB4C01.
002700 AUTHOR.        NORMA ELIZABETH TOJ.
002800 INSTALLATION.  LIGA DE FUTBOL - DEPARTAMENTO DE SISTEMAS.
002900 DATE-WRITTEN.  20/05/1991.
003000 DATE-COMPILED.
003100 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT EQUIPOS-LIGA       ASSIGN   TO EQUIPOS
003900            ORGANIZATION              IS SEQUENTIAL
004000            FILE STATUS               IS FS-EQUIPOS
004100                                          FSE-EQUIPOS.
004200
004300     SELECT REPORTE-PLANTILLA ASSIGN   TO REPOPLAN
004400            ORGANIZATION              IS LINE SEQUENTIAL
004500            FILE STATUS               IS FS-REPORTE
004600                                          FSE-REPORTE.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000******************************************************************
005100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005200******************************************************************
005300 FD  EQUIPOS-LIGA.
005400     COPY LFBEQP01.
005500
005600 FD  REPORTE-PLANTILLA.
005700 01  LIN-PLANTILLA-TITULO             PIC X(80).
005800 01  LIN-PLANTILLA-CABECERA           PIC X(80).
005900 01  LIN-PLANTILLA-DETALLE.
006000     05  RPL-DORSAL                   PIC Z9.
006100     05  FILLER                       PIC X(02) VALUE SPACES.
006200     05  RPL-NOMBRE                   PIC X(20).
006300     05  FILLER                       PIC X(01) VALUE SPACE.
006400     05  RPL-APELLIDO                 PIC X(20).
006500     05  FILLER                       PIC X(01) VALUE SPACE.
006600     05  RPL-POSICION                 PIC X(03).
006700     05  FILLER                       PIC X(02) VALUE SPACES.
006800     05  RPL-CALIDAD                  PIC ZZ9.9.
006900     05  FILLER                       PIC X(02) VALUE SPACES.
007000     05  RPL-MOTIVACION               PIC Z9.9.
007100     05  FILLER                       PIC X(18).
007200 01  LIN-PLANTILLA-BUSQUEDA           PIC X(80).
007300
007400 WORKING-STORAGE SECTION.
007410*    CONTADOR SUELTO DE BUSQUEDAS DE JUGADOR RESUELTAS, IGUAL A
007420*    COMO SE DECLARABAN LOS CAMPOS DE USO RAPIDO EN JM47ADM.
007430 77  WKS-BUSQUEDAS-RESUELTAS       PIC 9(04) COMP VALUE ZEROES.
007500******************************************************************
007600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007700******************************************************************
007800 01  WKS-FS-STATUS.
007900     02  WKS-STATUS.
008000         COPY LFBFSE01 REPLACING ==!!ARCHIVO!!== BY ==EQUIPOS==.
008100         COPY LFBFSE01 REPLACING ==!!ARCHIVO!!== BY ==REPORTE==.
008200     02  PROGRAMA                 PIC X(08) VALUE SPACES.
008300     02  ARCHIVO                  PIC X(08) VALUE SPACES.
008400     02  ACCION                   PIC X(10) VALUE SPACES.
008500     02  LLAVE                    PIC X(32) VALUE SPACES.
008600******************************************************************
008700*              FECHA DE PROCESO PARA LOS MENSAJES DE BITACORA    *
008800******************************************************************
008900 01  WKS-FECHA-PROCESO                PIC 9(08) VALUE ZEROES.
009000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
009100     02  WKS-FP-ANIO                   PIC 9(04).
009200     02  WKS-FP-MES                    PIC 9(02).
009300     02  WKS-FP-DIA                    PIC 9(02).
009400******************************************************************
009500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009600******************************************************************
009700 01  WKS-VARIABLES-TRABAJO.
009800     02  WKS-E                         PIC 9(04) COMP VALUE ZEROES.
009900     02  WKS-J                         PIC 9(04) COMP VALUE ZEROES.
010000     02  WKS-Q                         PIC 9(04) COMP VALUE ZEROES.
010100     02  WKS-R                         PIC 9(04) COMP VALUE ZEROES.
010200     02  WKS-TOTAL-EQUIPOS             PIC 9(04) COMP VALUE ZEROES.
010300     02  WKS-NUM-JUG                   PIC 9(02) COMP VALUE ZEROES.
010400     02  WKS-FLAGS.
010500         04  WKS-FIN-EQUIPOS           PIC 9(01) VALUE ZEROES.
010600             88  FIN-EQUIPOS                   VALUE 1.
010700
010800******************************************************************
010900*        TABLA DE TRABAJO DE EQUIPOS DE LA LIGA (LFBEQP01)       *
011000******************************************************************
011100 01  WKS-TABLA-EQUIPOS.
011200     02  WKS-EQUIPO-ENTRY OCCURS 50 TIMES
011300             INDEXED BY WKS-EQP-IDX.
011400         COPY LFBEQP01 REPLACING ==01  LFB-EQUIPO-REG==
011500                              BY ==03  LFB-EQUIPO-REG==.
011600
011700******************************************************************
011800*   COPIA DE TRABAJO DE LA PLANTILLA DE UN EQUIPO, PARA PODER     *
011900*   ORDENARLA SIN ALTERAR LA TABLA PRINCIPAL (REGLA 13).          *
012000******************************************************************
012100 01  WKS-TABLA-ROSTER.
012200     02  WKS-ROSTER-ENTRY OCCURS 99 TIMES
012300             INDEXED BY WKS-ROS-IDX.
012400         05  ROS-NOMBRE                PIC X(30).
012500         05  ROS-APELLIDO              PIC X(30).
012600         05  ROS-DORSAL                PIC 9(02).
012700         05  ROS-POSICION              PIC X(03).
012800         05  ROS-CALIDAD               PIC 9(03)V9.
012900         05  ROS-MOTIVACION            PIC S9V9.
013000 01  WKS-FILA-ROSTER-TEMP.
013100     05  TMP-NOMBRE                    PIC X(30).
013200     05  TMP-APELLIDO                  PIC X(30).
013300     05  TMP-DORSAL                    PIC 9(02).
013400     05  TMP-POSICION                  PIC X(03).
013500     05  TMP-CALIDAD                   PIC 9(03)V9.
013600     05  TMP-MOTIVACION                PIC S9V9.
013700
013800******************************************************************
013900*   PROMEDIO DE CALIDAD DEL EQUIPO, SOLO PARA EL ENCABEZADO DE    *
014000*   LA PLANTILLA (MISMA FORMULA QUE LA REGLA 8).                  *
014100******************************************************************
014200 01  WKS-SUMA-CALIDAD                  PIC 9(07)V9 VALUE ZEROES.
014300 01  WKS-SUMA-CALIDAD-R REDEFINES WKS-SUMA-CALIDAD.
014400     02  WKS-SUMA-CALIDAD-ENT          PIC 9(07).
014500     02  WKS-SUMA-CALIDAD-DEC          PIC 9.
014600 01  WKS-CALIDAD-PROMEDIO              PIC 9(03)V9 VALUE ZEROES.
014700 01  WKS-CALIDAD-PROMEDIO-R REDEFINES WKS-CALIDAD-PROMEDIO.
014800     02  WKS-CPR-ENT                   PIC 9(03).
014900     02  WKS-CPR-DEC                   PIC 9.
015000
015100******************************************************************
015200*   DATOS DE LA BUSQUEDA DE JUGADOR (REGLA 13, BUSCARJUGADOR).    *
015300******************************************************************
015400 01  WKS-BUSCA-NOMBRE                  PIC X(30) VALUE SPACES.
015500 01  WKS-BUSCA-DORSAL                  PIC 9(02) VALUE ZEROES.
015600 01  WKS-BUSCA-IDX                     PIC 9(02) COMP VALUE ZEROES.
015700 01  WKS-BUSCA-FLAGS.
015800     02  WKS-BUSCA-ENCONTRADO          PIC 9(01) VALUE ZEROES.
015900         88  BUSCA-ENCONTRADO                  VALUE 1.
016000
016100 PROCEDURE DIVISION.
016200******************************************************************
016300*               S E C C I O N    P R I N C I P A L
016400******************************************************************
016500 000-MAIN SECTION.
016600     MOVE 'LFB4C01' TO PROGRAMA
016700     ACCEPT WKS-FECHA-PROCESO FROM DATE
016710     DISPLAY 'LFB4C01 - FECHA DE PROCESO ' WKS-FP-ANIO '-'
016720             WKS-FP-MES '-' WKS-FP-DIA UPON CONSOLE
016800     PERFORM APERTURA-ARCHIVOS
016900     PERFORM CARGA-TABLA-EQUIPOS
017000     PERFORM PROCESA-TODOS-LOS-EQUIPOS
017100     PERFORM CIERRA-ARCHIVOS
017200     STOP RUN.
017300 000-MAIN-E. EXIT.
017400
017500 APERTURA-ARCHIVOS SECTION.
017600     OPEN INPUT EQUIPOS-LIGA
017700     IF FS-EQUIPOS NOT EQUAL 0
017800        MOVE 'OPEN'       TO   ACCION
017900        MOVE SPACES       TO   LLAVE
018000        MOVE 'EQUIPOS'    TO   ARCHIVO
018100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018200                              FS-EQUIPOS, FSE-EQUIPOS
018300        DISPLAY '>>> EQUIPOS-LIGA NO EXISTE O NO SE PUDO ABRIR, '
018400                'NO HAY PLANTILLAS QUE LISTAR <<<' UPON CONSOLE
018500        MOVE 1            TO   WKS-FIN-EQUIPOS
018600     END-IF
018700
018800     OPEN OUTPUT REPORTE-PLANTILLA
018900     IF FS-REPORTE NOT EQUAL 0
019000        MOVE 'OPEN'       TO   ACCION
019100        MOVE SPACES       TO   LLAVE
019200        MOVE 'REPORTE'    TO   ARCHIVO
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019400                              FS-REPORTE, FSE-REPORTE
019500        DISPLAY '>>> REPORTE-PLANTILLA NO SE PUDO ABRIR, NO SE '
019600                'IMPRIMEN LAS PLANTILLAS <<<' UPON CONSOLE
019700     END-IF.
019800 APERTURA-ARCHIVOS-E. EXIT.
019900
020000******************************************************************
020100*          C A R G A   D E   L A   T A B L A   D E   E Q U I P O S
020200******************************************************************
020300 CARGA-TABLA-EQUIPOS SECTION.
020400     IF FIN-EQUIPOS
020500        GO TO CARGA-TABLA-EQUIPOS-E
020600     END-IF
020700     PERFORM LEE-EQUIPO-REG UNTIL FIN-EQUIPOS.
020800 CARGA-TABLA-EQUIPOS-E. EXIT.
020900
021000 LEE-EQUIPO-REG SECTION.
021100     READ EQUIPOS-LIGA
021200         AT END
021300             MOVE 1 TO WKS-FIN-EQUIPOS
021400     END-READ
021500     IF FIN-EQUIPOS
021600        GO TO LEE-EQUIPO-REG-E
021700     END-IF
021800     IF FS-EQUIPOS NOT EQUAL 0
021900        MOVE 'READ'       TO   ACCION
022000        MOVE SPACES       TO   LLAVE
022100        MOVE 'EQUIPOS'    TO   ARCHIVO
022200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022300                              FS-EQUIPOS, FSE-EQUIPOS
022400        MOVE 1            TO   WKS-FIN-EQUIPOS
022500        GO TO LEE-EQUIPO-REG-E
022600     END-IF
022700     ADD 1 TO WKS-TOTAL-EQUIPOS
022800     MOVE LFB-EQUIPO-REG TO WKS-EQUIPO-ENTRY (WKS-TOTAL-EQUIPOS).
022900 LEE-EQUIPO-REG-E. EXIT.
023000
023100******************************************************************
023200*   REGLA 13: PARA CADA EQUIPO, LISTADOS DE PLANTILLA Y BUSQUEDA *
023300*   DE JUGADOR.                                                   *
023400******************************************************************
023500 PROCESA-TODOS-LOS-EQUIPOS SECTION.
023600     PERFORM PROCESA-UN-EQUIPO
023700         VARYING WKS-E FROM 1 BY 1 UNTIL WKS-E > WKS-TOTAL-EQUIPOS.
023800 PROCESA-TODOS-LOS-EQUIPOS-E. EXIT.
023900
024000 PROCESA-UN-EQUIPO SECTION.
024100     MOVE EQP-NUM-JUGADORES (WKS-E) TO WKS-NUM-JUG
024200     PERFORM CALCULA-CALIDAD-PROMEDIO-EQUIPO
024300     PERFORM IMPRIME-TITULO-EQUIPO
024400     IF WKS-NUM-JUG = 0
024500        GO TO PROCESA-UN-EQUIPO-E
024600     END-IF
024700
024800     PERFORM CARGA-COPIA-ROSTER
024900     MOVE ROS-NOMBRE (1) TO WKS-BUSCA-NOMBRE
025000     MOVE ROS-DORSAL (1) TO WKS-BUSCA-DORSAL
025100
025200     MOVE 'POSICION' TO LIN-PLANTILLA-CABECERA
025300     PERFORM ORDENA-POR-POSICION
025400     PERFORM IMPRIME-ROSTER
025500
025600     MOVE 'CALIDAD' TO LIN-PLANTILLA-CABECERA
025700     PERFORM ORDENA-POR-CALIDAD
025800     PERFORM IMPRIME-ROSTER
025900
026000     PERFORM BUSCA-JUGADOR
026100     PERFORM IMPRIME-RESULTADO-BUSQUEDA.
026200 PROCESA-UN-EQUIPO-E. EXIT.
026300
026400 CALCULA-CALIDAD-PROMEDIO-EQUIPO SECTION.
026500     MOVE ZEROES TO WKS-SUMA-CALIDAD
026600     MOVE ZEROES TO WKS-CALIDAD-PROMEDIO
026700     IF WKS-NUM-JUG = 0
026800        GO TO CALCULA-CALIDAD-PROMEDIO-EQUIPO-E
026900     END-IF
027000     PERFORM SUMA-CALIDAD-UN-JUGADOR
027100         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-NUM-JUG
027200     COMPUTE WKS-CALIDAD-PROMEDIO ROUNDED =
027300             WKS-SUMA-CALIDAD / WKS-NUM-JUG
027310     DISPLAY 'SUMA DE CALIDAD DE LA PLANTILLA: ' WKS-SUMA-CALIDAD-ENT
027320             '.' WKS-SUMA-CALIDAD-DEC UPON CONSOLE.
027400 CALCULA-CALIDAD-PROMEDIO-EQUIPO-E. EXIT.
027500
027600 SUMA-CALIDAD-UN-JUGADOR SECTION.
027700     ADD JUG-CALIDAD (WKS-E, WKS-J) TO WKS-SUMA-CALIDAD.
027800 SUMA-CALIDAD-UN-JUGADOR-E. EXIT.
027900
028000 IMPRIME-TITULO-EQUIPO SECTION.
028100     IF FS-REPORTE NOT EQUAL 0
028200        GO TO IMPRIME-TITULO-EQUIPO-E
028300     END-IF
028400     MOVE SPACES TO LIN-PLANTILLA-TITULO
028500     IF WKS-NUM-JUG = 0
028600        STRING '=== PLANTILLA DE ' DELIMITED BY SIZE
028700               EQP-NOMBRE (WKS-E) DELIMITED BY SPACE
028800               ' (SIN JUGADORES) ===' DELIMITED BY SIZE
028900          INTO LIN-PLANTILLA-TITULO
029000        END-STRING
029100     ELSE
029200        STRING '=== PLANTILLA DE ' DELIMITED BY SIZE
029300               EQP-NOMBRE (WKS-E) DELIMITED BY SPACE
029400               ' - CALIDAD MEDIA ' DELIMITED BY SIZE
029500               WKS-CPR-ENT DELIMITED BY SIZE
029600               '.' DELIMITED BY SIZE
029700               WKS-CPR-DEC DELIMITED BY SIZE
029800               ' ===' DELIMITED BY SIZE
029900          INTO LIN-PLANTILLA-TITULO
030000        END-STRING
030100     END-IF
030200     WRITE LIN-PLANTILLA-TITULO.
030300 IMPRIME-TITULO-EQUIPO-E. EXIT.
030400
030500 CARGA-COPIA-ROSTER SECTION.
030600     PERFORM COPIA-UN-JUGADOR
030700         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-NUM-JUG.
030800 CARGA-COPIA-ROSTER-E. EXIT.
030900
031000 COPIA-UN-JUGADOR SECTION.
031100     MOVE JUG-NOMBRE     (WKS-E, WKS-J) TO ROS-NOMBRE     (WKS-J)
031200     MOVE JUG-APELLIDO   (WKS-E, WKS-J) TO ROS-APELLIDO   (WKS-J)
031300     MOVE JUG-DORSAL     (WKS-E, WKS-J) TO ROS-DORSAL     (WKS-J)
031400     MOVE JUG-POSICION   (WKS-E, WKS-J) TO ROS-POSICION   (WKS-J)
031500     MOVE JUG-CALIDAD    (WKS-E, WKS-J) TO ROS-CALIDAD    (WKS-J)
031600     MOVE JUG-MOTIVACION (WKS-E, WKS-J) TO ROS-MOTIVACION (WKS-J).
031700 COPIA-UN-JUGADOR-E. EXIT.
031800
031900******************************************************************
032000*   getJugadores: POSICION ASCENDENTE (ORDEN ASCII, NO FORMACION),*
032100*   CALIDAD DESCENDENTE DENTRO DE LA MISMA POSICION.               *
032200******************************************************************
032300 ORDENA-POR-POSICION SECTION.
032400     PERFORM ORDENA-POSICION-PASADA
032500         VARYING WKS-Q FROM 1 BY 1 UNTIL WKS-Q > WKS-NUM-JUG.
032600 ORDENA-POR-POSICION-E. EXIT.
032700
032800 ORDENA-POSICION-PASADA SECTION.
032900     PERFORM COMPARA-POSICION-E-INTERCAMBIA
033000         VARYING WKS-R FROM 1 BY 1 UNTIL WKS-R > WKS-NUM-JUG - 1.
033100 ORDENA-POSICION-PASADA-E. EXIT.
033200
033300 COMPARA-POSICION-E-INTERCAMBIA SECTION.
033400     IF ROS-POSICION (WKS-R) > ROS-POSICION (WKS-R + 1)
033500        PERFORM INTERCAMBIA-FILAS-ROSTER
033600     ELSE
033700        IF ROS-POSICION (WKS-R) = ROS-POSICION (WKS-R + 1) AND
033800           ROS-CALIDAD  (WKS-R) < ROS-CALIDAD  (WKS-R + 1)
033900           PERFORM INTERCAMBIA-FILAS-ROSTER
034000        END-IF
034100     END-IF.
034200 COMPARA-POSICION-E-INTERCAMBIA-E. EXIT.
034300
034400******************************************************************
034500*   getJugadoresPorCalidad: CALIDAD DESCENDENTE, MOTIVACION       *
034600*   DESCENDENTE, APELLIDO ASCENDENTE.                              *
034700******************************************************************
034800 ORDENA-POR-CALIDAD SECTION.
034900     PERFORM ORDENA-CALIDAD-PASADA
035000         VARYING WKS-Q FROM 1 BY 1 UNTIL WKS-Q > WKS-NUM-JUG.
035100 ORDENA-POR-CALIDAD-E. EXIT.
035200
035300 ORDENA-CALIDAD-PASADA SECTION.
035400     PERFORM COMPARA-CALIDAD-E-INTERCAMBIA
035500         VARYING WKS-R FROM 1 BY 1 UNTIL WKS-R > WKS-NUM-JUG - 1.
035600 ORDENA-CALIDAD-PASADA-E. EXIT.
035700
035800 COMPARA-CALIDAD-E-INTERCAMBIA SECTION.
035900     IF ROS-CALIDAD (WKS-R) < ROS-CALIDAD (WKS-R + 1)
036000        PERFORM INTERCAMBIA-FILAS-ROSTER
036100     ELSE
036200        IF ROS-CALIDAD (WKS-R) = ROS-CALIDAD (WKS-R + 1) AND
036300           ROS-MOTIVACION (WKS-R) < ROS-MOTIVACION (WKS-R + 1)
036400           PERFORM INTERCAMBIA-FILAS-ROSTER
036500        ELSE
036600           IF ROS-CALIDAD    (WKS-R) = ROS-CALIDAD    (WKS-R + 1) AND
036700              ROS-MOTIVACION (WKS-R) = ROS-MOTIVACION (WKS-R + 1) AND
036800              ROS-APELLIDO   (WKS-R) > ROS-APELLIDO   (WKS-R + 1)
036900              PERFORM INTERCAMBIA-FILAS-ROSTER
037000           END-IF
037100        END-IF
037200     END-IF.
037300 COMPARA-CALIDAD-E-INTERCAMBIA-E. EXIT.
037400
037500 INTERCAMBIA-FILAS-ROSTER SECTION.
037600     MOVE WKS-ROSTER-ENTRY (WKS-R)     TO WKS-FILA-ROSTER-TEMP
037700     MOVE WKS-ROSTER-ENTRY (WKS-R + 1) TO WKS-ROSTER-ENTRY (WKS-R)
037800     MOVE WKS-FILA-ROSTER-TEMP TO WKS-ROSTER-ENTRY (WKS-R + 1).
037900 INTERCAMBIA-FILAS-ROSTER-E. EXIT.
038000
038100******************************************************************
038200*   IMPRESION DE LA PLANTILLA EN SU ORDEN ACTUAL.                  *
038300******************************************************************
038400 IMPRIME-ROSTER SECTION.
038500     IF FS-REPORTE NOT EQUAL 0
038600        GO TO IMPRIME-ROSTER-E
038700     END-IF
038800     WRITE LIN-PLANTILLA-CABECERA
038900     PERFORM IMPRIME-FILA-ROSTER
039000         VARYING WKS-R FROM 1 BY 1 UNTIL WKS-R > WKS-NUM-JUG.
039100 IMPRIME-ROSTER-E. EXIT.
039200
039300 IMPRIME-FILA-ROSTER SECTION.
039400     MOVE ROS-DORSAL     (WKS-R) TO RPL-DORSAL
039500     MOVE ROS-NOMBRE     (WKS-R) TO RPL-NOMBRE
039600     MOVE ROS-APELLIDO   (WKS-R) TO RPL-APELLIDO
039700     MOVE ROS-POSICION   (WKS-R) TO RPL-POSICION
039800     MOVE ROS-CALIDAD    (WKS-R) TO RPL-CALIDAD
039900     MOVE ROS-MOTIVACION (WKS-R) TO RPL-MOTIVACION
040000     WRITE LIN-PLANTILLA-DETALLE.
040100 IMPRIME-FILA-ROSTER-E. EXIT.
040200
040300******************************************************************
040400*   buscarJugador: BUSQUEDA LINEAL POR NOMBRE Y DORSAL EXACTOS.   *
040500******************************************************************
040600 BUSCA-JUGADOR SECTION.
040610     ADD 1 TO WKS-BUSQUEDAS-RESUELTAS
040700     MOVE 0 TO WKS-BUSCA-ENCONTRADO
040800     MOVE 0 TO WKS-BUSCA-IDX
040900     PERFORM COMPARA-UN-JUGADOR-BUSQUEDA
041000         VARYING WKS-R FROM 1 BY 1
041100         UNTIL WKS-R > WKS-NUM-JUG OR BUSCA-ENCONTRADO.
041200 BUSCA-JUGADOR-E. EXIT.
041300
041400 COMPARA-UN-JUGADOR-BUSQUEDA SECTION.
041500     IF ROS-NOMBRE (WKS-R) = WKS-BUSCA-NOMBRE AND
041600        ROS-DORSAL (WKS-R) = WKS-BUSCA-DORSAL
041700        MOVE 1     TO WKS-BUSCA-ENCONTRADO
041800        MOVE WKS-R TO WKS-BUSCA-IDX
041900     END-IF.
042000 COMPARA-UN-JUGADOR-BUSQUEDA-E. EXIT.
042100
042200 IMPRIME-RESULTADO-BUSQUEDA SECTION.
042300     IF FS-REPORTE NOT EQUAL 0
042400        GO TO IMPRIME-RESULTADO-BUSQUEDA-E
042500     END-IF
042600     MOVE SPACES TO LIN-PLANTILLA-BUSQUEDA
042700     IF BUSCA-ENCONTRADO
042800        STRING 'BUSQUEDA: ' DELIMITED BY SIZE
042900               WKS-BUSCA-NOMBRE DELIMITED BY SPACE
043000               ' DORSAL ' DELIMITED BY SIZE
043100               WKS-BUSCA-DORSAL DELIMITED BY SIZE
043200               ' ENCONTRADO EN LA POSICION ' DELIMITED BY SIZE
043300               WKS-BUSCA-IDX DELIMITED BY SIZE
043400          INTO LIN-PLANTILLA-BUSQUEDA
043500        END-STRING
043600     ELSE
043700        STRING 'BUSQUEDA: ' DELIMITED BY SIZE
043800               WKS-BUSCA-NOMBRE DELIMITED BY SPACE
043900               ' DORSAL ' DELIMITED BY SIZE
044000               WKS-BUSCA-DORSAL DELIMITED BY SIZE
044100               ' NO ENCONTRADO' DELIMITED BY SIZE
044200          INTO LIN-PLANTILLA-BUSQUEDA
044300        END-STRING
044400     END-IF
044500     WRITE LIN-PLANTILLA-BUSQUEDA.
044600 IMPRIME-RESULTADO-BUSQUEDA-E. EXIT.
044700
044800 CIERRA-ARCHIVOS SECTION.
044810     DISPLAY '>>> BUSQUEDAS DE JUGADOR RESUELTAS: '
044820             WKS-BUSQUEDAS-RESUELTAS ' <<<' UPON CONSOLE
044900     CLOSE EQUIPOS-LIGA
045000     CLOSE REPORTE-PLANTILLA.
045100 CIERRA-ARCHIVOS-E. EXIT.
