000100******************************************************************
000200* FECHA       : 12/03/1984                                       *
000300* PROGRAMADOR : RAUL MONTERROSO FIGUEROA (RMF)                   *
000400* APLICACION  : LIGA DE FUTBOL                                   *
000500* PROGRAMA    : LFB1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA EL MERCADO DE FICHAJES (JUGADORES Y        *
000800*             : ENTRENADORES LIBRES), LES APLICA LA SESION DE    *
000900*             : ENTRENAMIENTO DE MERCADO (MOTIVACION, CALIDAD,   *
001000*             : CAMBIO DE POSICION Y AUMENTO DE SUELDO DE LOS    *
001100*             : ENTRENADORES) Y REGRABA EL MERCADO COMPLETO.     *
001200* ARCHIVOS    : MERCADO-FICHAJES=A                               *
001300* ACCION (ES) : A=ACTUALIZA                                      *
001400* BPM/RATIONAL: 4471                                             *
001500* NOMBRE      : ENTRENAMIENTO DE MERCADO DE FICHAJES             *
001600* DESCRIPCION : PROYECTO LIGA DE FUTBOL                          *
001700*------------------------------------------------------------- *
001800* BITACORA DE CAMBIOS                                            *
001810* 1984-03-12 RMF CFM-001 ALTA INICIAL, CONTROL DEL MERCADO DE    *
001820*                        PASES, ENTRADA POR TARJETAS.             *
001880* 1991-06-11 CPL TCK-0289 SE AMPLIA EL CAMPO DE SUELDO A 7       *
001890*                        ENTEROS, LA PLANTILLA YA NO ALCANZABA.  *
001900* 1994-02-28 HGS TCK-0412 SE AGREGA VALIDACION DE CAMPOS VACIOS  *
001910*                        EN EL RENGLON DEL MERCADO.              *
001920* 1998-11-03 HGS TCK-0601 REVISION Y2K: FECHAS DE NACIMIENTO A 4 *
001930*                        DIGITOS DE ANIO EN TODO EL MERCADO.     *
001960* 2003-05-09 DCH TCK-0803 SE MIGRA EL ARCHIVO DE MERCADO DE      *
001970*                        CINTA A DISCO, ORGANIZACION SECUENCIAL.*
002000* 2014-07-21 JTV TCK-1765 SE AGREGA EL CONTADOR DE LINEAS        *
002010*                        RECHAZADAS POR FORMATO INVALIDO.        *
002020* 2019-03-30 JTV TCK-2340 REVISION DE LA VENTANA BATCH TRAS EL   *
002030*                        CAMBIO DE HORARIO DEL CENTRO DE COMPUTO.*
002040* 2026-02-03 MQR TCK-4471 SE REESCRIBE A FONDO EL PROGRAMA PARA  *
002050*                        INTEGRAR LA MOTIVACION, CALIDAD Y       *
002060*                        ENTRENAMIENTO DE MERCADO DE LA LIGA.    *
002080* 2026-02-09 MQR TCK-4480 SE REINCORPORA EL CONTADOR DE LINEAS   *
002090*                        RECHAZADAS POR FORMATO INVALIDO.        *
002120* 2026-02-14 MQR TCK-4491 SE ACOTA LA MOTIVACION Y LA CALIDAD A  *
002130*                        SUS RANGOS VALIDOS ANTES DE GRABAR.     *
002140* 2026-03-02 MQR TCK-4502 SE CORRIGE EL ORDEN MOTIVACION/SUELDO  *
002150*                        EN EL RENGLON DE SALIDA PARA CONSERVAR  *
002160*                        EL FORMATO ORIGINAL DEL MERCADO.        *
002170* 2026-03-18 MQR TCK-4510 LA APERTURA DEL MERCADO YA NO DETIENE  *
002180*                        EL BATCH SI EL ARCHIVO NO ABRE.         *
002200* 2026-04-20 MQR TCK-4519 REVISION DE FIN DE TRIMESTRE, SIN      *
002210*                        CAMBIOS DE LOGICA.                      *
002220* 2026-05-12 MQR TCK-4527 SE AMPLIA EL DESGLOSE DE MOTIVACION Y  *
002230*                        SUELDO AL ANCHO REAL DEL RENGLON DE     *
002240*                        MERCADO (LFBMKT01).                    *
002270* 2026-05-14 MQR TCK-4531 SE AGREGA LA FECHA DE PROCESO Y UN     *
002280*                        CONTADOR DE LINEAS LEIDAS AL LISTADO.   *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    LFB1C01.
003600 AUTHOR.        RAUL MONTERROSO FIGUEROA.
003700 INSTALLATION.  LIGA DE FUTBOL - DEPARTAMENTO DE SISTEMAS.
003800 DATE-WRITTEN.  12/03/1984.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT MERCADO-FICHAJES ASSIGN   TO MERCADO
004800            ORGANIZATION            IS LINE SEQUENTIAL
004900            FILE STATUS             IS FS-MERCADO
005000                                        FSE-MERCADO.
005100
005200     SELECT MERCADO-SALIDA   ASSIGN   TO MERCASAL
005300            ORGANIZATION            IS LINE SEQUENTIAL
005400            FILE STATUS             IS FS-MERCASAL
005500                                        FSE-MERCASAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900******************************************************************
006000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006100******************************************************************
006200*   MERCADO DE FICHAJES, UN RENGLON POR JUGADOR O ENTRENADOR,
006300*   CAMPOS SEPARADOS POR ";" (VER LFBMKT01 PARA EL DESGLOSE).
006400 FD  MERCADO-FICHAJES.
006500 01  LIN-MERCADO                 PIC X(132).
006600
006700 FD  MERCADO-SALIDA.
006800 01  LIN-MERCADO-SALIDA          PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007010*    CONTADOR SUELTO DE RENGLONES LEIDOS DEL MERCADO, IGUAL A
007020*    COMO SE DECLARABAN LOS CAMPOS DE USO RAPIDO EN JM47ADM.
007030 77  WKS-TOTAL-LINEAS-LEIDAS       PIC 9(05) COMP VALUE ZEROES.
007100******************************************************************
007200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007300******************************************************************
007400 01  WKS-FS-STATUS.
007500     02  WKS-STATUS.
007600         COPY LFBFSE01 REPLACING ==!!ARCHIVO!!== BY ==MERCADO==.
007700         COPY LFBFSE01 REPLACING ==!!ARCHIVO!!== BY ==MERCASAL==.
007800     02  PROGRAMA               PIC X(08) VALUE SPACES.
007900     02  ARCHIVO                PIC X(08) VALUE SPACES.
008000     02  ACCION                 PIC X(10) VALUE SPACES.
008100     02  LLAVE                  PIC X(32) VALUE SPACES.
008200******************************************************************
008300*              FECHA DE PROCESO PARA LOS MENSAJES DE BITACORA    *
008400******************************************************************
008500 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
008600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
008700     02  WKS-FP-ANIO                 PIC 9(04).
008800     02  WKS-FP-MES                  PIC 9(02).
008900     02  WKS-FP-DIA                  PIC 9(02).
009000******************************************************************
009100*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009200******************************************************************
009300 01  WKS-VARIABLES-TRABAJO.
009400     02  WKS-I                       PIC 9(04) COMP VALUE ZEROES.
009500     02  WKS-CAMPOS-LEIDOS           PIC 9(02) COMP VALUE ZEROES.
009600     02  WKS-JUGADORES-CARGADOS      PIC 9(04) COMP VALUE ZEROES.
009700     02  WKS-ENTRENADORES-CARGADOS   PIC 9(04) COMP VALUE ZEROES.
009800     02  WKS-LINEAS-RECHAZADAS       PIC 9(04) COMP VALUE ZEROES.
009900     02  WKS-MASCARA-CONTEO          PIC Z,ZZ9 VALUE ZEROES.
010000     02  WKS-FLAGS.
010100         04  WKS-FIN-MERCADO         PIC 9(01) VALUE ZEROES.
010200             88  FIN-MERCADO                 VALUE 1.
010300******************************************************************
010400*        MOTOR DE NUMEROS ALEATORIOS (CONGRUENCIA LINEAL)        *
010500******************************************************************
010600 01  WKS-RANDOM-AREA.
010700     02  WKS-SEMILLA                 PIC 9(10) COMP VALUE 19731225.
010800     02  WKS-PRODUCTO                PIC S9(18) COMP VALUE ZEROES.
010900     02  WKS-COCIENTE                PIC S9(18) COMP VALUE ZEROES.
011000     02  WKS-SORTEO-DIEZ             PIC 9(02) COMP VALUE ZEROES.
011100     02  WKS-SORTEO-CIEN             PIC 9(03) COMP VALUE ZEROES.
011200******************************************************************
011300*        TABLA DE TRABAJO DEL MERCADO DE FICHAJES (LFBMKT01)     *
011400******************************************************************
011500 01  WKS-TABLA-MERCADO.
011600     02  WKS-MERCADO-ENTRY OCCURS 500 TIMES
011700             INDEXED BY WKS-MKT-IDX.
011800         COPY LFBMKT01 REPLACING ==01  LFB-MERCADO-ENTRY==
011810                              BY ==03  LFB-MERCADO-ENTRY==.
011900 01  WKS-TOTAL-MERCADO               PIC 9(04) COMP VALUE ZEROES.
012000******************************************************************
012100*    DESGLOSE DE LA LINEA LEIDA EN CAMPOS DELIMITADOS POR ";"    *
012200******************************************************************
012300 01  WKS-CAMPOS-LINEA.
012400     02  WKS-CAMPO OCCURS 12 TIMES
012500             PIC X(30).
012600 01  WKS-TRIM-ENTRADA                PIC X(30).
012700 01  WKS-TRIM-SALIDA                 PIC X(30).
012800 01  WKS-TRIM-POS                    PIC 9(02) COMP VALUE ZEROES.
012900 01  WKS-MOTIVACION-EDITADA          PIC 9(02)V9.
013000 01  WKS-MOTIVACION-R REDEFINES WKS-MOTIVACION-EDITADA.
013100     02  WKS-MOTIVACION-ENT          PIC 9(02).
013200     02  WKS-MOTIVACION-DEC          PIC 9.
013300 01  WKS-SUELDO-EDITADO              PIC 9(7)V9.
013400 01  WKS-SUELDO-R REDEFINES WKS-SUELDO-EDITADO.
013500     02  WKS-SUELDO-ENT              PIC 9(7).
013600     02  WKS-SUELDO-DEC              PIC 9.
013700 01  WKS-LINEA-SALIDA                PIC X(132).
013750 01  WKS-SELECCIONADOR-TXT           PIC X(05).
013760 01  WKS-CALIDAD-EDITADA             PIC 999.9.
013800
013900 PROCEDURE DIVISION.
014000******************************************************************
014100*               S E C C I O N    P R I N C I P A L
014200******************************************************************
014300 000-MAIN SECTION.
014400     MOVE 'LFB1C01'  TO PROGRAMA
014500     ACCEPT WKS-FECHA-PROCESO FROM DATE
014510     DISPLAY 'LFB1C01 - FECHA DE PROCESO ' WKS-FP-ANIO '-'
014520             WKS-FP-MES '-' WKS-FP-DIA UPON CONSOLE
014600     PERFORM APERTURA-ARCHIVOS
014700     PERFORM CARGA-MERCADO-FICHAJES
014800     PERFORM ESTADISTICAS
014900     PERFORM ENTRENA-MERCADO
015000     PERFORM GRABA-MERCADO-FICHAJES
015100     PERFORM CIERRA-ARCHIVOS
015200     STOP RUN.
015300 000-MAIN-E. EXIT.
015400
015500 APERTURA-ARCHIVOS SECTION.
015600     OPEN INPUT MERCADO-FICHAJES
015700     IF FS-MERCADO NOT EQUAL 0
015800        MOVE 'OPEN'         TO   ACCION
015900        MOVE SPACES         TO   LLAVE
016000        MOVE 'MERCADO'      TO   ARCHIVO
016100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016200                              FS-MERCADO, FSE-MERCADO
016300        DISPLAY '>>> MERCADO-FICHAJES NO SE PUDO ABRIR, SE '
016400                'CONTINUA CON MERCADO VACIO <<<' UPON CONSOLE
016500        MOVE 1              TO   WKS-FIN-MERCADO
016600     END-IF.
016700 APERTURA-ARCHIVOS-E. EXIT.
016800
016900 ABRE-MERCADO-SALIDA SECTION.
017000     OPEN OUTPUT MERCADO-SALIDA
017100     IF FS-MERCASAL NOT EQUAL 0
017200        MOVE 'OPEN'         TO   ACCION
017300        MOVE SPACES         TO   LLAVE
017400        MOVE 'MERCASAL'     TO   ARCHIVO
017500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017600                              FS-MERCASAL, FSE-MERCASAL
017700        DISPLAY '>>> MERCADO-SALIDA NO SE PUDO ABRIR, NO SE '
017800                'GRABA EL MERCADO <<<' UPON CONSOLE
017900     END-IF.
018000 ABRE-MERCADO-SALIDA-E. EXIT.
018100
018200******************************************************************
018300*          C A R G A   D E L   M E R C A D O   D E   F I C H A J E
018400******************************************************************
018500 CARGA-MERCADO-FICHAJES SECTION.
018600     IF FIN-MERCADO
018700        GO TO CARGA-MERCADO-FICHAJES-E
018800     END-IF
018900     PERFORM LEE-LINEA-MERCADO
019000     PERFORM PARSEA-LINEA-MERCADO UNTIL FIN-MERCADO.
019100 CARGA-MERCADO-FICHAJES-E. EXIT.
019200
019300 LEE-LINEA-MERCADO SECTION.
019400     READ MERCADO-FICHAJES
019500         AT END
019600             MOVE 1 TO WKS-FIN-MERCADO
019700     END-READ
019710     IF NOT FIN-MERCADO
019720        ADD 1 TO WKS-TOTAL-LINEAS-LEIDAS
019730     END-IF
019800     IF NOT FIN-MERCADO AND FS-MERCADO NOT EQUAL 0
019900        MOVE 'READ'         TO   ACCION
020000        MOVE SPACES         TO   LLAVE
020100        MOVE 'MERCADO'      TO   ARCHIVO
020200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020300                              FS-MERCADO, FSE-MERCADO
020400        MOVE 1              TO   WKS-FIN-MERCADO
020500     END-IF.
020600 LEE-LINEA-MERCADO-E. EXIT.
020700
020800 PARSEA-LINEA-MERCADO SECTION.
020900     MOVE SPACES TO WKS-CAMPOS-LINEA
021000     UNSTRING LIN-MERCADO DELIMITED BY ';'
021100         INTO WKS-CAMPO (1)  WKS-CAMPO (2)  WKS-CAMPO (3)
021200              WKS-CAMPO (4)  WKS-CAMPO (5)  WKS-CAMPO (6)
021300              WKS-CAMPO (7)  WKS-CAMPO (8)  WKS-CAMPO (9)
021400              WKS-CAMPO (10) WKS-CAMPO (11) WKS-CAMPO (12)
021500         TALLYING WKS-CAMPOS-LEIDOS
021600     END-UNSTRING
021700
021800     MOVE WKS-CAMPO (2) TO WKS-TRIM-ENTRADA
021900     PERFORM TRIM-CAMPO
022000     MOVE WKS-TRIM-SALIDA TO WKS-CAMPO (2)
022100     MOVE WKS-CAMPO (3) TO WKS-TRIM-ENTRADA
022200     PERFORM TRIM-CAMPO
022300     MOVE WKS-TRIM-SALIDA TO WKS-CAMPO (3)
022400     MOVE WKS-CAMPO (4) TO WKS-TRIM-ENTRADA
022500     PERFORM TRIM-CAMPO
022600     MOVE WKS-TRIM-SALIDA TO WKS-CAMPO (4)
022700
022800     IF WKS-CAMPOS-LEIDOS < 6
022900        ADD 1 TO WKS-LINEAS-RECHAZADAS
023000        DISPLAY '*** LINEA DE MERCADO CON MENOS DE 6 CAMPOS, '
023100                'SE DESCARTA ***' UPON CONSOLE
024000     ELSE
023200        IF WKS-CAMPO (2) = SPACES OR WKS-CAMPO (3) = SPACES
023300           ADD 1 TO WKS-LINEAS-RECHAZADAS
023400           DISPLAY '*** LINEA DE MERCADO SIN NOMBRE O APELLIDO, '
023500                   'SE DESCARTA ***' UPON CONSOLE
023600        ELSE
023700           IF WKS-CAMPO (1) = 'J' OR WKS-CAMPO (1) = 'j'
023800              PERFORM VALIDA-CAMPOS-JUGADOR
023900           ELSE
024100              IF WKS-CAMPO (1) = 'E' OR WKS-CAMPO (1) = 'e'
024200                 PERFORM VALIDA-CAMPOS-ENTRENADOR
024300              ELSE
024400                 ADD 1 TO WKS-LINEAS-RECHAZADAS
024500                 DISPLAY '*** TIPO DE RENGLON DESCONOCIDO, SE '
024600                         'DESCARTA ***' UPON CONSOLE
024700              END-IF
024800           END-IF
024900        END-IF
025000     END-IF
025100     PERFORM LEE-LINEA-MERCADO.
025200 PARSEA-LINEA-MERCADO-E. EXIT.
025300
025400******************************************************************
025500*   RECORTA ESPACIOS A LA IZQUIERDA DE WKS-TRIM-ENTRADA, DEJA    *
025600*   EL RESULTADO JUSTIFICADO A LA IZQUIERDA EN WKS-TRIM-SALIDA.  *
025700******************************************************************
025800 TRIM-CAMPO SECTION.
025900     MOVE SPACES TO WKS-TRIM-SALIDA
026000     MOVE 1      TO WKS-TRIM-POS.
026100 TRIM-CAMPO-010.
026200     IF WKS-TRIM-POS > 30
026300        GO TO TRIM-CAMPO-E
026400     END-IF
026500     IF WKS-TRIM-ENTRADA (WKS-TRIM-POS:1) NOT = SPACE
026600        GO TO TRIM-CAMPO-020
026700     END-IF
026800     ADD 1 TO WKS-TRIM-POS
026900     GO TO TRIM-CAMPO-010.
027000 TRIM-CAMPO-020.
027100     MOVE WKS-TRIM-ENTRADA (WKS-TRIM-POS:) TO WKS-TRIM-SALIDA.
027200 TRIM-CAMPO-E. EXIT.
027300
027400 VALIDA-CAMPOS-JUGADOR SECTION.
027500     IF WKS-CAMPOS-LEIDOS < 9
027600        ADD 1 TO WKS-LINEAS-RECHAZADAS
027700        DISPLAY '*** JUGADOR CON MENOS DE 9 CAMPOS, SE '
027800                'DESCARTA ***' UPON CONSOLE
027900     ELSE
028000        ADD 1 TO WKS-TOTAL-MERCADO
028100        MOVE 'J'                TO MKT-TIPO (WKS-TOTAL-MERCADO)
028200        MOVE WKS-CAMPO (2)      TO MKT-NOMBRE (WKS-TOTAL-MERCADO)
028300        MOVE WKS-CAMPO (3)      TO MKT-APELLIDO (WKS-TOTAL-MERCADO)
028400        MOVE WKS-CAMPO (4)      TO
028500                 MKT-FEC-NACIMIENTO (WKS-TOTAL-MERCADO)
028600        MOVE WKS-CAMPO (5)      TO MKT-MOTIVACION (WKS-TOTAL-MERCADO)
028700        MOVE WKS-CAMPO (6)      TO MKT-SUELDO (WKS-TOTAL-MERCADO)
028800        MOVE WKS-CAMPO (7)      TO MKT-DORSAL (WKS-TOTAL-MERCADO)
028900        MOVE WKS-CAMPO (8) (1:3) TO MKT-POSICION (WKS-TOTAL-MERCADO)
029000        MOVE WKS-CAMPO (9)      TO MKT-CALIDAD (WKS-TOTAL-MERCADO)
029100        PERFORM ACOTA-MOTIVACION
029200        PERFORM ACOTA-CALIDAD
029300        IF MKT-SUELDO (WKS-TOTAL-MERCADO) < 0
029400           MOVE 0 TO MKT-SUELDO (WKS-TOTAL-MERCADO)
029500        END-IF
029600        ADD 1 TO WKS-JUGADORES-CARGADOS
029700     END-IF.
029800 VALIDA-CAMPOS-JUGADOR-E. EXIT.
029900
030000 VALIDA-CAMPOS-ENTRENADOR SECTION.
030100     IF WKS-CAMPOS-LEIDOS < 8
030200        ADD 1 TO WKS-LINEAS-RECHAZADAS
030300        DISPLAY '*** ENTRENADOR CON MENOS DE 8 CAMPOS, SE '
030400                'DESCARTA ***' UPON CONSOLE
030500     ELSE
030600        ADD 1 TO WKS-TOTAL-MERCADO
030700        MOVE 'E'                TO MKT-TIPO (WKS-TOTAL-MERCADO)
030800        MOVE WKS-CAMPO (2)      TO MKT-NOMBRE (WKS-TOTAL-MERCADO)
030900        MOVE WKS-CAMPO (3)      TO MKT-APELLIDO (WKS-TOTAL-MERCADO)
031000        MOVE WKS-CAMPO (4)      TO
031100                 MKT-FEC-NACIMIENTO (WKS-TOTAL-MERCADO)
031200        MOVE WKS-CAMPO (5)      TO MKT-MOTIVACION (WKS-TOTAL-MERCADO)
031300        MOVE WKS-CAMPO (6)      TO MKT-SUELDO (WKS-TOTAL-MERCADO)
031400        MOVE WKS-CAMPO (7)      TO
031500                 MKT-TORNEOS-GANADOS (WKS-TOTAL-MERCADO)
031600        PERFORM ACOTA-MOTIVACION
031700        IF MKT-SUELDO (WKS-TOTAL-MERCADO) < 0
031800           MOVE 0 TO MKT-SUELDO (WKS-TOTAL-MERCADO)
031900        END-IF
032000        IF WKS-CAMPO (8) (1:4) = 'true'
032100           MOVE 'Y' TO MKT-SELECCIONADOR (WKS-TOTAL-MERCADO)
032200        ELSE
032300           MOVE 'N' TO MKT-SELECCIONADOR (WKS-TOTAL-MERCADO)
032400        END-IF
032500        ADD 1 TO WKS-ENTRENADORES-CARGADOS
032600     END-IF.
032700 VALIDA-CAMPOS-ENTRENADOR-E. EXIT.
032800
032900 ACOTA-MOTIVACION SECTION.
033000     IF MKT-MOTIVACION (WKS-TOTAL-MERCADO) < 0
033100        MOVE 0 TO MKT-MOTIVACION (WKS-TOTAL-MERCADO)
033200     END-IF
033300     IF MKT-MOTIVACION (WKS-TOTAL-MERCADO) > 10
033400        MOVE 10 TO MKT-MOTIVACION (WKS-TOTAL-MERCADO)
033500     END-IF.
033600 ACOTA-MOTIVACION-E. EXIT.
033700
033800 ACOTA-CALIDAD SECTION.
033900     IF MKT-CALIDAD (WKS-TOTAL-MERCADO) < 30
034000        MOVE 30 TO MKT-CALIDAD (WKS-TOTAL-MERCADO)
034100     END-IF
034200     IF MKT-CALIDAD (WKS-TOTAL-MERCADO) > 100
034300        MOVE 100 TO MKT-CALIDAD (WKS-TOTAL-MERCADO)
034400     END-IF.
034500 ACOTA-CALIDAD-E. EXIT.
034600
034700******************************************************************
034800*       E N T R E N A M I E N T O   D E L   M E R C A D O        *
034900******************************************************************
035000 ENTRENA-MERCADO SECTION.
035100     IF WKS-TOTAL-MERCADO = 0
035200        GO TO ENTRENA-MERCADO-E
035300     END-IF
035400     PERFORM ENTRENA-UNA-PERSONA
035500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-MERCADO.
035600 ENTRENA-MERCADO-E. EXIT.
035700
035800 ENTRENA-UNA-PERSONA SECTION.
035900     IF MKT-ES-JUGADOR (WKS-I)
036000        PERFORM ENTRENA-JUGADOR-MERCADO
036100        PERFORM CAMBIA-POSICION-JUGADOR-MERCADO
036200     ELSE
036300        PERFORM ENTRENA-ENTRENADOR-MERCADO
036400        PERFORM INCREMENTA-SUELDO-ENTRENADOR-MERCADO
036500     END-IF.
036600 ENTRENA-UNA-PERSONA-E. EXIT.
036700
036800******************************************************************
036900*   REGLA 4: MOTIVACION +0.1 (TOPE 10.0) Y CALIDAD SEGUN SORTEO  *
037000*   0-9: 0=+0.3 (10%), 1-2=+0.2 (20%), 3-9=+0.1 (70%), TOPE 100. *
037100******************************************************************
037200 ENTRENA-JUGADOR-MERCADO SECTION.
037300     ADD 0.1 TO MKT-MOTIVACION (WKS-I)
037400     IF MKT-MOTIVACION (WKS-I) > 10
037500        MOVE 10 TO MKT-MOTIVACION (WKS-I)
037600     END-IF
037700
037800     PERFORM GENERA-ALEATORIO
037900     IF WKS-SORTEO-DIEZ = 0
038000        ADD 0.3 TO MKT-CALIDAD (WKS-I)
038100     ELSE
038200        IF WKS-SORTEO-DIEZ < 3
038300           ADD 0.2 TO MKT-CALIDAD (WKS-I)
038400        ELSE
038500           ADD 0.1 TO MKT-CALIDAD (WKS-I)
038600        END-IF
038700     END-IF
038800     IF MKT-CALIDAD (WKS-I) > 100
038900        MOVE 100 TO MKT-CALIDAD (WKS-I)
039000     END-IF.
039100 ENTRENA-JUGADOR-MERCADO-E. EXIT.
039200
039300******************************************************************
039400*   REGLA 4 (SEGUNDA MITAD): 5% DE CAMBIAR DE POSICION A OTRA    *
039500*   DISTINTA DE LA ACTUAL, CON BONO DE CALIDAD +1.0 (TOPE 100).  *
039600******************************************************************
039700 CAMBIA-POSICION-JUGADOR-MERCADO SECTION.
039800     PERFORM GENERA-ALEATORIO
039900     IF WKS-SORTEO-CIEN < 5
040000        PERFORM GENERA-ALEATORIO
040100        EVALUATE WKS-SORTEO-DIEZ
040200             WHEN 0 WHEN 1 WHEN 2
040300                 IF MKT-ES-PORTERO (WKS-I)
040400                    MOVE 'DEF' TO MKT-POSICION (WKS-I)
040500                 ELSE
040600                    MOVE 'POR' TO MKT-POSICION (WKS-I)
040700                 END-IF
040800             WHEN 3 WHEN 4 WHEN 5
040900                 IF MKT-ES-DEFENSA (WKS-I)
041000                    MOVE 'MIG' TO MKT-POSICION (WKS-I)
041100                 ELSE
041200                    MOVE 'DEF' TO MKT-POSICION (WKS-I)
041300                 END-IF
041400             WHEN 6 WHEN 7
041500                 IF MKT-ES-MEDIO (WKS-I)
041600                    MOVE 'DAV' TO MKT-POSICION (WKS-I)
041700                 ELSE
041800                    MOVE 'MIG' TO MKT-POSICION (WKS-I)
041900                 END-IF
042000             WHEN OTHER
042100                 IF MKT-ES-DELANTERO (WKS-I)
042200                    MOVE 'POR' TO MKT-POSICION (WKS-I)
042300                 ELSE
042400                    MOVE 'DAV' TO MKT-POSICION (WKS-I)
042500                 END-IF
042600        END-EVALUATE
042700        ADD 1.0 TO MKT-CALIDAD (WKS-I)
042800        IF MKT-CALIDAD (WKS-I) > 100
042900           MOVE 100 TO MKT-CALIDAD (WKS-I)
043000        END-IF
043100     END-IF.
043200 CAMBIA-POSICION-JUGADOR-MERCADO-E. EXIT.
043300
043400******************************************************************
043500*   REGLA 5: MOTIVACION +0.3 SI ES SELECCIONADOR, SI NO +0.15,   *
043600*   TOPE 10.0.                                                   *
043700******************************************************************
043800 ENTRENA-ENTRENADOR-MERCADO SECTION.
043900     IF MKT-ES-SELECCIONADOR (WKS-I)
044000        ADD 0.3 TO MKT-MOTIVACION (WKS-I)
044100     ELSE
044200        ADD 0.15 TO MKT-MOTIVACION (WKS-I)
044300     END-IF
044400     IF MKT-MOTIVACION (WKS-I) > 10
044500        MOVE 10 TO MKT-MOTIVACION (WKS-I)
044600     END-IF.
044700 ENTRENA-ENTRENADOR-MERCADO-E. EXIT.
044800
044900******************************************************************
045000*   REGLA 5 (SALARIO): SUELDO := SUELDO X 1.005, SOLO EN EL      *
045100*   ENTRENAMIENTO DE MERCADO (NO EN EL ENTRENAMIENTO DE EQUIPO). *
045200******************************************************************
045300 INCREMENTA-SUELDO-ENTRENADOR-MERCADO SECTION.
045400     COMPUTE MKT-SUELDO (WKS-I) ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
045410             = MKT-SUELDO (WKS-I) * 1.005.
045420 INCREMENTA-SUELDO-ENTRENADOR-MERCADO-E. EXIT.
045600
045700******************************************************************
045800*   GENERADOR DE ALEATORIOS POR CONGRUENCIA LINEAL (PARK-MILLER) *
045900*   DEJA UN SORTEO 0-9 EN WKS-SORTEO-DIEZ Y UN SORTEO 0-99 EN    *
046000*   WKS-SORTEO-CIEN A PARTIR DE LA MISMA SEMILLA.                *
046100******************************************************************
046200 GENERA-ALEATORIO SECTION.
046300     COMPUTE WKS-PRODUCTO = WKS-SEMILLA * 16807
046400     COMPUTE WKS-COCIENTE = WKS-PRODUCTO / 2147483647
046500     COMPUTE WKS-SEMILLA  = WKS-PRODUCTO -
046600             (WKS-COCIENTE * 2147483647)
046700     COMPUTE WKS-COCIENTE = WKS-SEMILLA / 10
046800     COMPUTE WKS-SORTEO-DIEZ = WKS-SEMILLA - (WKS-COCIENTE * 10)
046900     COMPUTE WKS-COCIENTE = WKS-SEMILLA / 100
047000     COMPUTE WKS-SORTEO-CIEN = WKS-SEMILLA -
047100             (WKS-COCIENTE * 100).
047200 GENERA-ALEATORIO-E. EXIT.
047300
047400******************************************************************
047500*        G R A B A C I O N   D E L   M E R C A D O   D E
047600*        F I C H A J E S
047700******************************************************************
047800 GRABA-MERCADO-FICHAJES SECTION.
047900     PERFORM ABRE-MERCADO-SALIDA
048000     IF FS-MERCASAL NOT EQUAL 0
048100        GO TO GRABA-MERCADO-FICHAJES-E
048200     END-IF
048300     IF WKS-TOTAL-MERCADO = 0
048400        GO TO GRABA-MERCADO-FICHAJES-E
048500     END-IF
048600     PERFORM GRABA-UNA-PERSONA
048700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-MERCADO.
048800 GRABA-MERCADO-FICHAJES-E. EXIT.
048900
049000 GRABA-UNA-PERSONA SECTION.
049100     IF MKT-ES-JUGADOR (WKS-I)
049200        PERFORM FORMATEA-LINEA-JUGADOR
049300     ELSE
049400        PERFORM FORMATEA-LINEA-ENTRENADOR
049500     END-IF
049600     PERFORM ESCRIBE-LINEA-MERCADO.
049700 GRABA-UNA-PERSONA-E. EXIT.
049800
049900******************************************************************
050000*   J;NOMBRE;APELLIDO;FECHA;MOTIVACION(1D);SUELDO(1D);DORSAL;    *
050100*   POSICION;CALIDAD(1D)                                         *
050200******************************************************************
050300 FORMATEA-LINEA-JUGADOR SECTION.
050400     MOVE MKT-MOTIVACION (WKS-I) TO WKS-MOTIVACION-EDITADA
050500     MOVE MKT-SUELDO (WKS-I)     TO WKS-SUELDO-EDITADO
050550     MOVE MKT-CALIDAD (WKS-I)    TO WKS-CALIDAD-EDITADA
050600     STRING 'J'                                  DELIMITED SIZE
050700            ';'                                  DELIMITED SIZE
050800            MKT-NOMBRE (WKS-I)                   DELIMITED SPACE
050900            ';'                                  DELIMITED SIZE
051000            MKT-APELLIDO (WKS-I)                 DELIMITED SPACE
051100            ';'                                  DELIMITED SIZE
051200            MKT-FEC-NACIMIENTO (WKS-I)           DELIMITED SIZE
051300            ';'                                  DELIMITED SIZE
051400            WKS-MOTIVACION-ENT                   DELIMITED SIZE
051500            '.'                                  DELIMITED SIZE
051600            WKS-MOTIVACION-DEC                   DELIMITED SIZE
051700            ';'                                  DELIMITED SIZE
051800            WKS-SUELDO-ENT                        DELIMITED SIZE
051900            '.'                                  DELIMITED SIZE
052000            WKS-SUELDO-DEC                        DELIMITED SIZE
052100            ';'                                   DELIMITED SIZE
052200            MKT-DORSAL (WKS-I)                    DELIMITED SIZE
052300            ';'                                   DELIMITED SIZE
052400            MKT-POSICION (WKS-I)                  DELIMITED SIZE
052500            ';'                                   DELIMITED SIZE
052600            WKS-CALIDAD-EDITADA                    DELIMITED SIZE
052700       INTO WKS-LINEA-SALIDA
052800     END-STRING.
052900 FORMATEA-LINEA-JUGADOR-E. EXIT.
053000
053100******************************************************************
053200*   E;NOMBRE;APELLIDO;FECHA;MOTIVACION(1D);SUELDO(1D);TORNEOS;   *
053300*   SELECCIONADOR(TRUE/FALSE)                                    *
053400******************************************************************
053500 FORMATEA-LINEA-ENTRENADOR SECTION.
053600     MOVE MKT-MOTIVACION (WKS-I) TO WKS-MOTIVACION-EDITADA
053700     MOVE MKT-SUELDO (WKS-I)     TO WKS-SUELDO-EDITADO
053750     IF MKT-ES-SELECCIONADOR (WKS-I)
053760        MOVE 'true'  TO WKS-SELECCIONADOR-TXT
053770     ELSE
053780        MOVE 'false' TO WKS-SELECCIONADOR-TXT
053790     END-IF
053800     STRING 'E'                                   DELIMITED SIZE
053900            ';'                                    DELIMITED SIZE
054000            MKT-NOMBRE (WKS-I)                     DELIMITED SPACE
054100            ';'                                     DELIMITED SIZE
054200            MKT-APELLIDO (WKS-I)                    DELIMITED SPACE
054300            ';'                                      DELIMITED SIZE
054400            MKT-FEC-NACIMIENTO (WKS-I)                DELIMITED SIZE
054500            ';'                                        DELIMITED SIZE
054600            WKS-MOTIVACION-ENT                          DELIMITED SIZE
054700            '.'                                          DELIMITED SIZE
054800            WKS-MOTIVACION-DEC                           DELIMITED SIZE
054900            ';'                                          DELIMITED SIZE
055000            WKS-SUELDO-ENT                               DELIMITED SIZE
055100            '.'                                          DELIMITED SIZE
055200            WKS-SUELDO-DEC                               DELIMITED SIZE
055300            ';'                                          DELIMITED SIZE
055400            MKT-TORNEOS-GANADOS (WKS-I)                  DELIMITED SIZE
055500            ';'                                          DELIMITED SIZE
055600            WKS-SELECCIONADOR-TXT                        DELIMITED SPACE
055650       INTO WKS-LINEA-SALIDA
055700     END-STRING.
056900 FORMATEA-LINEA-ENTRENADOR-E. EXIT.
057000
057100 ESCRIBE-LINEA-MERCADO SECTION.
057200     MOVE WKS-LINEA-SALIDA TO LIN-MERCADO-SALIDA
057300     WRITE LIN-MERCADO-SALIDA
057400     IF FS-MERCASAL NOT EQUAL 0
057500        MOVE 'WRITE'        TO   ACCION
057600        MOVE SPACES         TO   LLAVE
057700        MOVE 'MERCASAL'     TO   ARCHIVO
057800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
057900                              FS-MERCASAL, FSE-MERCASAL
058000     END-IF.
058100 ESCRIBE-LINEA-MERCADO-E. EXIT.
058200
058300 ESTADISTICAS SECTION.
058310     DISPLAY '******************************************' UPON CONSOLE
058320     MOVE WKS-TOTAL-LINEAS-LEIDAS TO WKS-MASCARA-CONTEO
058330     DISPLAY 'LINEAS LEIDAS DEL MERCADO:         '
058340              WKS-MASCARA-CONTEO UPON CONSOLE
058400     DISPLAY '******************************************' UPON CONSOLE
058500     MOVE WKS-JUGADORES-CARGADOS TO WKS-MASCARA-CONTEO
058600     DISPLAY 'JUGADORES CARGADOS DEL MERCADO:    '
058700              WKS-MASCARA-CONTEO UPON CONSOLE
058800     MOVE WKS-ENTRENADORES-CARGADOS TO WKS-MASCARA-CONTEO
058900     DISPLAY 'ENTRENADORES CARGADOS DEL MERCADO: '
059000              WKS-MASCARA-CONTEO UPON CONSOLE
059100     MOVE WKS-LINEAS-RECHAZADAS TO WKS-MASCARA-CONTEO
059200     DISPLAY 'LINEAS RECHAZADAS POR FORMATO:     '
059300              WKS-MASCARA-CONTEO UPON CONSOLE
059400     DISPLAY '******************************************' UPON CONSOLE.
059500 ESTADISTICAS-E. EXIT.
059600
059700 CIERRA-ARCHIVOS SECTION.
059800     CLOSE MERCADO-FICHAJES
059900     CLOSE MERCADO-SALIDA.
060000 CIERRA-ARCHIVOS-E. EXIT.
