000100******************************************************************
000200* LFBMKT01                                                       *
000300* COPY DE RENGLON DE MERCADO DE FICHAJES - LIGA DE FUTBOL BATCH *
000400* ENTRADA DE TRABAJO QUE REPRESENTA UN RENGLON YA PARTIDO DEL   *
000500* FICHERO MERCADO-FICHAJES (TIPO 'J' = JUGADOR, 'E' =           *
000600* ENTRENADOR). LOS CAMPOS PROPIOS DE CADA TIPO COMPARTEN LA     *
000700* MISMA ZONA DE TRABAJO; EL TIPO DE RENGLON DETERMINA CUALES    *
000800* SON SIGNIFICATIVOS. USADO SOLO POR LFB1C01.                   *
000900*------------------------------------------------------------- *
001000* 2026-02-04 MQR TCK-4471 ALTA DEL COPY DE TRABAJO PARA EL      *
001100*                         CARGADOR DE MERCADO DE FICHAJES.      *
001150* 2026-05-12 MQR TCK-4527 SE AMPLIA MKT-MOTIVACION A 9(02)V9 Y   *
001160*                         MKT-SUELDO A 9(07)V9 (SIN SIGNO, UN    *
001170*                         DECIMAL) PARA IGUALAR EL ANCHO REAL    *
001180*                         DEL RENGLON DE MERCADO Y ADMITIR EL    *
001190*                         TOPE DE MOTIVACION 10.0.               *
001200******************************************************************
001300 01  LFB-MERCADO-ENTRY.
001400     05  MKT-TIPO                PIC X(01).
001500         88  MKT-ES-JUGADOR              VALUE 'J' 'j'.
001600         88  MKT-ES-ENTRENADOR           VALUE 'E' 'e'.
001700     05  MKT-NOMBRE              PIC X(30).
001800     05  MKT-APELLIDO            PIC X(30).
001900     05  MKT-FEC-NACIMIENTO      PIC X(10).
002000     05  MKT-MOTIVACION          PIC 9(02)V9.
002100     05  MKT-SUELDO              PIC 9(07)V9.
002200     05  MKT-DORSAL              PIC 9(02).
002300     05  MKT-POSICION            PIC X(03).
002310         88  MKT-ES-PORTERO              VALUE 'POR'.
002320         88  MKT-ES-DEFENSA              VALUE 'DEF'.
002330         88  MKT-ES-MEDIO                VALUE 'MIG'.
002340         88  MKT-ES-DELANTERO            VALUE 'DAV'.
002400     05  MKT-CALIDAD             PIC 9(03)V9.
002500     05  MKT-TORNEOS-GANADOS     PIC 9(03).
002600     05  MKT-SELECCIONADOR       PIC X(01).
002700         88  MKT-ES-SELECCIONADOR        VALUE 'Y'.
002800     05  FILLER                  PIC X(10).
