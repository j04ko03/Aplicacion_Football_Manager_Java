000100******************************************************************
000200* LFBFSE01                                                       *
000300* COPY GENERICO DE FILE-STATUS EXTENDIDO - LIGA DE FUTBOL BATCH *
000400* SE INCLUYE UNA VEZ POR ARCHIVO CON COPY ... REPLACING         *
000500* !!ARCHIVO!! POR EL NOMBRE LOGICO DEL ARCHIVO, IGUAL A COMO    *
000600* EL AREA WKS-FS-STATUS SE ARMABA A MANO EN LOS PROGRAMAS DE    *
000700* TARJETAS. EVITA REPETIR LA MISMA ESTRUCTURA EN CADA PROGRAMA. *
000800*------------------------------------------------------------- *
000900* 2026-02-03 MQR TCK-4471 ALTA DEL COPY GENERICO DE FSE PARA    *
001000*                         NO REPETIR LA ESTRUCTURA EN LOS       *
001100*                         CUATRO PROGRAMAS DE LA LIGA.          *
001200******************************************************************
001300     04  FS-!!ARCHIVO!!              PIC 9(02) VALUE ZEROES.
001400     04  FSE-!!ARCHIVO!!.
001500         08  FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
001600         08  FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
001700         08  FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
