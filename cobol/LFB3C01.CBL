000100******************************************************************
000200* FECHA       : 03/11/1988                                       *
000300* PROGRAMADOR : VICTOR HUGO LEMUS (VHL)                          *
000400* APLICACION  : LIGA DE FUTBOL                                   *
000500* PROGRAMA    : LFB3C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA LOS EQUIPOS DE LA LIGA, PROGRAMA Y SIMULA   *
000800*             : LA VUELTA UNICA DE LA LIGA (TODOS CONTRA TODOS),  *
000900*             : CALCULA LA CLASIFICACION Y LOS EXTREMOS DE GOLES  *
001000*             : E IMPRIME EL REPORTE DE CLASIFICACION.            *
001100* ARCHIVOS    : EQUIPOS-LIGA=C, REPORTE-LIGA=A                    *
001200* ACCION (ES) : C=CONSULTA, A=ALTA                                *
001300* BPM/RATIONAL: 4473                                              *
001400* NOMBRE      : SIMULACION DE LA LIGA Y CLASIFICACION             *
001500* DESCRIPCION : PROYECTO LIGA DE FUTBOL                           *
001600*------------------------------------------------------------- *
001700* BITACORA DE CAMBIOS                                            *
001705* 1988-11-03 VHL CFM-058 ALTA INICIAL. PROGRAMA Y SIMULA EL       *
001710*                        CALENDARIO DE LA VUELTA UNICA, IMPRIME  *
001715*                        LA CLASIFICACION EN IMPRESORA DE LINEA. *
001720* 1990-05-22 VHL TCK-0260 SE AGREGA EL CALCULO DE GOLES A FAVOR   *
001725*                        Y EN CONTRA POR EQUIPO.                  *
001730* 1995-03-14 HGS TCK-0455 SE CORRIGE EL DESEMPATE DE LA TABLA,    *
001735*                        PRIMERO POR DIFERENCIA DE GOLES.        *
001740* 1998-11-03 HGS TCK-0603 REVISION Y2K: FECHAS A 4 DIGITOS DE     *
001745*                        ANIO EN EL CALENDARIO DE PARTIDOS.      *
001750* 2004-06-30 DCH TCK-0850 SE MIGRA EL REPORTE DE CLASIFICACION DE*
001755*                        IMPRESORA DE LINEA A ARCHIVO DE DISCO.  *
001760* 2011-01-18 DCH TCK-1340 SE ACTUALIZA AL NUEVO COMPILADOR DE LA  *
001765*                        CASA; SIN CAMBIOS DE LOGICA DE NEGOCIO. *
001770* 2017-09-07 JTV TCK-2050 SE AGREGA AVISO CUANDO LA LIGA TIENE    *
001775*                        MENOS DE DOS EQUIPOS REGISTRADOS.       *
001780* 2021-04-25 JTV TCK-2480 REVISION DE LA VENTANA BATCH NOCTURNA, *
001785*                        SIN CAMBIOS DE LOGICA.                  *
001790* 2026-02-06 MQR TCK-4473 SE REESCRIBE A FONDO LA SIMULACION DE  *
001795*                        LA LIGA Y EL REPORTE DE CLASIFICACION   *
001800*                        PARA EL PROYECTO DE MODERNIZACION.      *
002000* 2026-02-16 MQR TCK-4492 SE AGREGA EL CALCULO DE EXTREMOS DE    *
002100*                         GOLES A FAVOR Y EN CONTRA.              *
002200* 2026-03-09 MQR TCK-4505 SE CORRIGE EL DESEMPATE DE LA TABLA,    *
002300*                         QUEDA POR PUNTOS Y LUEGO POR DIFERENCIA*
002400*                         DE GOLES, NO SOLO POR PUNTOS.           *
002500* 2026-04-02 MQR TCK-4514 EL PROGRAMA YA NO SE DETIENE SI LA     *
002600*                         LIGA TIENE MENOS DE DOS EQUIPOS; SOLO   *
002700*                         AVISA Y NO GENERA PARTIDOS.             *
002800* 2026-04-20 MQR TCK-4519 REVISION DE FIN DE TRIMESTRE, SIN      *
002900*                         CAMBIOS DE LOGICA.                     *
002910* 2026-05-14 MQR TCK-4531 EL MENSAJE DE DIAGNOSTICO DE CADA      *
002920*                         PARTIDO AHORA INCLUYE EL FACTOR LOCAL  *
002930*                         USADO EN EL SORTEO; TAMBIEN SE AGREGA  *
002940*                         LA FECHA DE PROCESO Y LA SUMA DE       *
002950*                         CALIDAD AL LISTADO DE CONSOLA.         *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    LFB3C01.
003300 AUTHOR.        VICTOR HUGO LEMUS.
003400 INSTALLATION.  LIGA DE FUTBOL - DEPARTAMENTO DE SISTEMAS.
003500 DATE-WRITTEN.  03/11/1988.
003600 DATE-COMPILED.
003700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT EQUIPOS-LIGA     ASSIGN   TO EQUIPOS
004500            ORGANIZATION            IS SEQUENTIAL
004600            FILE STATUS             IS FS-EQUIPOS
004700                                        FSE-EQUIPOS.
004800
004900     SELECT REPORTE-LIGA     ASSIGN   TO REPOLIGA
005000            ORGANIZATION            IS LINE SEQUENTIAL
005100            FILE STATUS             IS FS-REPORTE
005200                                        FSE-REPORTE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
005800******************************************************************
005900 FD  EQUIPOS-LIGA.
006000     COPY LFBEQP01.
006100
006200 FD  REPORTE-LIGA.
006300 01  LIN-REPORTE-TITULO              PIC X(80).
006400 01  LIN-REPORTE-CABECERA            PIC X(80).
006500 01  LIN-REPORTE-DETALLE.
006600     05  RPT-POS                     PIC Z9.
006700     05  FILLER                      PIC X(02) VALUE '. '.
006800     05  RPT-EQUIPO                  PIC X(15).
006900     05  FILLER                      PIC X(01) VALUE SPACE.
007000     05  RPT-PJ                      PIC Z9.
007100     05  FILLER                      PIC X(02) VALUE SPACES.
007200     05  RPT-PG                      PIC Z9.
007300     05  FILLER                      PIC X(02) VALUE SPACES.
007400     05  RPT-PE                      PIC Z9.
007500     05  FILLER                      PIC X(02) VALUE SPACES.
007600     05  RPT-PP                      PIC Z9.
007700     05  FILLER                      PIC X(02) VALUE SPACES.
007800     05  RPT-GF                      PIC Z9.
007900     05  FILLER                      PIC X(02) VALUE SPACES.
008000     05  RPT-GC                      PIC Z9.
008100     05  FILLER                      PIC X(02) VALUE SPACES.
008200     05  RPT-DG                      PIC +999.
008300     05  FILLER                      PIC X(02) VALUE SPACES.
008400     05  RPT-PTS                     PIC ZZ9.
008500     05  FILLER                      PIC X(27).
008600
008700 WORKING-STORAGE SECTION.
008710*    CONTADOR SUELTO DE GOLES ANOTADOS EN TODA LA VUELTA, IGUAL A
008720*    COMO SE DECLARABAN LOS CAMPOS DE USO RAPIDO EN JM47ADM.
008730 77  WKS-GOLES-TOTALES-LIGA        PIC 9(05) COMP VALUE ZEROES.
008800******************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009000******************************************************************
009100 01  WKS-FS-STATUS.
009200     02  WKS-STATUS.
009300         COPY LFBFSE01 REPLACING ==!!ARCHIVO!!== BY ==EQUIPOS==.
009400         COPY LFBFSE01 REPLACING ==!!ARCHIVO!!== BY ==REPORTE==.
009500     02  PROGRAMA               PIC X(08) VALUE SPACES.
009600     02  ARCHIVO                PIC X(08) VALUE SPACES.
009700     02  ACCION                 PIC X(10) VALUE SPACES.
009800     02  LLAVE                  PIC X(32) VALUE SPACES.
009900******************************************************************
010000*              FECHA DE PROCESO PARA LOS MENSAJES DE BITACORA    *
010100******************************************************************
010200 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
010300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
010400     02  WKS-FP-ANIO                 PIC 9(04).
010500     02  WKS-FP-MES                  PIC 9(02).
010600     02  WKS-FP-DIA                  PIC 9(02).
010700******************************************************************
010800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010900******************************************************************
011000 01  WKS-VARIABLES-TRABAJO.
011100     02  WKS-I                       PIC 9(04) COMP VALUE ZEROES.
011200     02  WKS-J                       PIC 9(04) COMP VALUE ZEROES.
011300     02  WKS-P                       PIC 9(04) COMP VALUE ZEROES.
011400     02  WKS-Q                       PIC 9(04) COMP VALUE ZEROES.
011500     02  WKS-TOTAL-EQUIPOS           PIC 9(04) COMP VALUE ZEROES.
011600     02  WKS-TOTAL-PARTIDOS          PIC 9(05) COMP VALUE ZEROES.
011700     02  WKS-LOCAL-IDX               PIC 9(04) COMP VALUE ZEROES.
011800     02  WKS-VIS-IDX                 PIC 9(04) COMP VALUE ZEROES.
011900     02  WKS-EQUIPO-CALC-IDX         PIC 9(04) COMP VALUE ZEROES.
012000     02  WKS-MASCARA-CONTEO          PIC Z,ZZ9 VALUE ZEROES.
012100     02  WKS-NOMBRE-LIGA             PIC X(20) VALUE 'LIGA DE FUTBOL'.
012200     02  WKS-FLAGS.
012300         04  WKS-FIN-EQUIPOS         PIC 9(01) VALUE ZEROES.
012400             88  FIN-EQUIPOS                 VALUE 1.
012500******************************************************************
012600*        MOTOR DE NUMEROS ALEATORIOS (CONGRUENCIA LINEAL)        *
012700******************************************************************
012800 01  WKS-RANDOM-AREA.
012900     02  WKS-SEMILLA                 PIC 9(10) COMP VALUE 62583941.
013000     02  WKS-PRODUCTO                PIC S9(18) COMP VALUE ZEROES.
013100     02  WKS-COCIENTE                PIC S9(18) COMP VALUE ZEROES.
013200
013300******************************************************************
013400*        TABLA DE TRABAJO DE EQUIPOS DE LA LIGA (LFBEQP01)       *
013500******************************************************************
013600 01  WKS-TABLA-EQUIPOS.
013700     02  WKS-EQUIPO-ENTRY OCCURS 50 TIMES
013800             INDEXED BY WKS-EQP-IDX.
013900         COPY LFBEQP01 REPLACING ==01  LFB-EQUIPO-REG==
014000                              BY ==03  LFB-EQUIPO-REG==.
014100******************************************************************
014200*    PROMEDIO DE CALIDAD DE UN EQUIPO (REGLA 8, BASE DE LA REGLA *
014300*    9 - FACTOR-LOCAL/FACTOR-VISITANTE)                          *
014400******************************************************************
014500 01  WKS-SUMA-CALIDAD                PIC 9(07)V9 VALUE ZEROES.
014600 01  WKS-SUMA-CALIDAD-R REDEFINES WKS-SUMA-CALIDAD.
014700     02  WKS-SUMA-CALIDAD-ENT        PIC 9(07).
014800     02  WKS-SUMA-CALIDAD-DEC        PIC 9.
014900 01  WKS-CALIDAD-MEDIA               PIC 9(03)V9 VALUE ZEROES.
015000******************************************************************
015100*        TABLA DE TRABAJO DE PARTIDOS DE LA JORNADA (REGLA 10)   *
015200******************************************************************
015300 01  WKS-TABLA-PARTIDOS.
015400     02  WKS-PARTIDO-ENTRY OCCURS 1260 TIMES
015500             INDEXED BY WKS-PRT-IDX.
015600         05  PRT-LOCAL-IDX           PIC 9(04) COMP VALUE ZEROES.
015700         05  PRT-VISITANTE-IDX       PIC 9(04) COMP VALUE ZEROES.
015800         05  PRT-GOLES-LOCAL         PIC 9(02) VALUE ZEROES.
015900         05  PRT-GOLES-VISITANTE     PIC 9(02) VALUE ZEROES.
016000         05  PRT-JUGADO              PIC X(01) VALUE 'N'.
016100             88  PRT-ES-JUGADO               VALUE 'Y'.
016200******************************************************************
016300*   REGLA 9: FACTORES DE EQUIPO Y DIFERENCIA PARA EL SORTEO DE   *
016400*   GOLES DE CADA PARTIDO.                                       *
016500******************************************************************
016600 01  WKS-MOTIVACION-COACH            PIC 9(02)V9 VALUE ZEROES.
016700 01  WKS-FACTOR-PROPIO               PIC 9(03)V9 VALUE ZEROES.
016800 01  WKS-FACTOR-RIVAL                PIC 9(03)V9 VALUE ZEROES.
016900 01  WKS-FACTOR-LOCAL                PIC 9(03)V9 VALUE ZEROES.
017000 01  WKS-FACTOR-LOCAL-R REDEFINES WKS-FACTOR-LOCAL.
017100     02  WKS-FCL-ENT                 PIC 9(03).
017200     02  WKS-FCL-DEC                 PIC 9.
017300 01  WKS-FACTOR-VISITANTE            PIC 9(03)V9 VALUE ZEROES.
017400 01  WKS-DIFERENCIA                  PIC S9(03)V9   COMP VALUE ZEROES.
017500 01  WKS-BASE                        PIC 9(03)V9(4) COMP VALUE ZEROES.
017600 01  WKS-LINEA-DIAGNOSTICO           PIC X(60) VALUE SPACES.
017700******************************************************************
017800*   APROXIMACION DE e**(-X) POR SERIE DE MACLAURIN (SIN USAR LA  *
017900*   FUNCION INTRINSECA EXP, QUE NO SE USA EN ESTE TALLER).        *
018000******************************************************************
018100 01  WKS-EXP-TERM                    PIC S9(03)V9(6) COMP VALUE ZEROES.
018200 01  WKS-EXP-SUMA                    PIC S9(03)V9(6) COMP VALUE ZEROES.
018300 01  WKS-EXP-K                       PIC 9(02) COMP VALUE ZEROES.
018400******************************************************************
018500*   SORTEO DE POISSON (KNUTH): GOLES = 0, P = 1.0; REPETIR        *
018600*   GOLES += 1, P := P * UNIFORME[0,1) HASTA P <= L.              *
018700******************************************************************
018800 01  WKS-UMBRAL-L                    PIC 9(01)V9(6) COMP VALUE ZEROES.
018900 01  WKS-PROD-P                      PIC 9(01)V9(6) COMP VALUE ZEROES.
019000 01  WKS-UNIFORME                    PIC 9(01)V9(6) COMP VALUE ZEROES.
019100 01  WKS-GOLES-RESULTADO             PIC 9(04) COMP VALUE ZEROES.
019200 01  WKS-GOLES-LOCAL-CALC            PIC 9(02) COMP VALUE ZEROES.
019300 01  WKS-GOLES-VIS-CALC              PIC 9(02) COMP VALUE ZEROES.
019400******************************************************************
019500*        TABLA DE TRABAJO DE LA CLASIFICACION (REGLA 11)         *
019600******************************************************************
019700 01  WKS-TABLA-CLASIFICACION.
019800     02  WKS-CLASIFICACION-ENTRY OCCURS 50 TIMES
019900             INDEXED BY WKS-CLS-IDX.
020000         05  CLS-EQUIPO-IDX          PIC 9(04) COMP VALUE ZEROES.
020100         05  CLS-PJ                  PIC 9(02) COMP VALUE ZEROES.
020200         05  CLS-PG                  PIC 9(02) COMP VALUE ZEROES.
020300         05  CLS-PE                  PIC 9(02) COMP VALUE ZEROES.
020400         05  CLS-PP                  PIC 9(02) COMP VALUE ZEROES.
020500         05  CLS-GF                  PIC 9(03) COMP VALUE ZEROES.
020600         05  CLS-GC                  PIC 9(03) COMP VALUE ZEROES.
020700         05  CLS-DG                  PIC S9(03) COMP VALUE ZEROES.
020800         05  CLS-PTS                 PIC 9(03) COMP VALUE ZEROES.
020900 01  WKS-FILA-TEMP.
021000     05  TMP-EQUIPO-IDX              PIC 9(04) COMP VALUE ZEROES.
021100     05  TMP-PJ                      PIC 9(02) COMP VALUE ZEROES.
021200     05  TMP-PG                      PIC 9(02) COMP VALUE ZEROES.
021300     05  TMP-PE                      PIC 9(02) COMP VALUE ZEROES.
021400     05  TMP-PP                      PIC 9(02) COMP VALUE ZEROES.
021500     05  TMP-GF                      PIC 9(03) COMP VALUE ZEROES.
021600     05  TMP-GC                      PIC 9(03) COMP VALUE ZEROES.
021700     05  TMP-DG                      PIC S9(03) COMP VALUE ZEROES.
021800     05  TMP-PTS                     PIC 9(03) COMP VALUE ZEROES.
021900******************************************************************
022000*        EXTREMOS DE GOLES A FAVOR Y EN CONTRA (REGLA 12)         *
022100******************************************************************
022200 01  WKS-MAX-GF                      PIC 9(03) COMP VALUE ZEROES.
022300 01  WKS-MAX-GF-IDX                  PIC 9(04) COMP VALUE ZEROES.
022400 01  WKS-MAX-GC                      PIC 9(03) COMP VALUE ZEROES.
022500 01  WKS-MAX-GC-IDX                  PIC 9(04) COMP VALUE ZEROES.
022600
022700 PROCEDURE DIVISION.
022800******************************************************************
022900*               S E C C I O N    P R I N C I P A L
023000******************************************************************
023100 000-MAIN SECTION.
023200     MOVE 'LFB3C01'  TO PROGRAMA
023300     ACCEPT WKS-FECHA-PROCESO FROM DATE
023310     DISPLAY 'LFB3C01 - FECHA DE PROCESO ' WKS-FP-ANIO '-'
023320             WKS-FP-MES '-' WKS-FP-DIA UPON CONSOLE
023400     PERFORM APERTURA-ARCHIVOS
023500     PERFORM CARGA-TABLA-EQUIPOS
023600     PERFORM DISPUTA-LIGA
023700     PERFORM CALCULA-CLASIFICACION
023800     PERFORM CALCULA-EXTREMOS-GOLES
023900     PERFORM CIERRA-ARCHIVOS
024000     STOP RUN.
024100 000-MAIN-E. EXIT.
024200
024300 APERTURA-ARCHIVOS SECTION.
024400     OPEN INPUT EQUIPOS-LIGA
024500     IF FS-EQUIPOS NOT EQUAL 0
024600        MOVE 'OPEN'         TO   ACCION
024700        MOVE SPACES         TO   LLAVE
024800        MOVE 'EQUIPOS'      TO   ARCHIVO
024900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025000                              FS-EQUIPOS, FSE-EQUIPOS
025100        DISPLAY '>>> EQUIPOS-LIGA NO EXISTE O NO SE PUDO ABRIR, '
025200                'NO HAY LIGA QUE SIMULAR <<<' UPON CONSOLE
025300        MOVE 1              TO   WKS-FIN-EQUIPOS
025400     END-IF
025500
025600     OPEN OUTPUT REPORTE-LIGA
025700     IF FS-REPORTE NOT EQUAL 0
025800        MOVE 'OPEN'         TO   ACCION
025900        MOVE SPACES         TO   LLAVE
026000        MOVE 'REPORTE'      TO   ARCHIVO
026100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026200                              FS-REPORTE, FSE-REPORTE
026300        DISPLAY '>>> REPORTE-LIGA NO SE PUDO ABRIR, NO SE '
026400                'IMPRIME LA CLASIFICACION <<<' UPON CONSOLE
026500     END-IF.
026600 APERTURA-ARCHIVOS-E. EXIT.
026700
026800******************************************************************
026900*          C A R G A   D E   L A   T A B L A   D E   E Q U I P O S
027000******************************************************************
027100 CARGA-TABLA-EQUIPOS SECTION.
027200     IF FIN-EQUIPOS
027300        GO TO CARGA-TABLA-EQUIPOS-E
027400     END-IF
027500     PERFORM LEE-EQUIPO-REG UNTIL FIN-EQUIPOS.
027600 CARGA-TABLA-EQUIPOS-E. EXIT.
027700
027800 LEE-EQUIPO-REG SECTION.
027900     READ EQUIPOS-LIGA
028000         AT END
028100             MOVE 1 TO WKS-FIN-EQUIPOS
028200     END-READ
028300     IF FIN-EQUIPOS
028400        GO TO LEE-EQUIPO-REG-E
028500     END-IF
028600     IF FS-EQUIPOS NOT EQUAL 0
028700        MOVE 'READ'         TO   ACCION
028800        MOVE SPACES         TO   LLAVE
028900        MOVE 'EQUIPOS'      TO   ARCHIVO
029000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029100                              FS-EQUIPOS, FSE-EQUIPOS
029200        MOVE 1              TO   WKS-FIN-EQUIPOS
029300        GO TO LEE-EQUIPO-REG-E
029400     END-IF
029500     ADD 1 TO WKS-TOTAL-EQUIPOS
029600     MOVE LFB-EQUIPO-REG TO WKS-EQUIPO-ENTRY (WKS-TOTAL-EQUIPOS).
029700 LEE-EQUIPO-REG-E. EXIT.
029800
029900******************************************************************
030000*   REGLA 10: PROGRAMACION DE LA VUELTA UNICA (TODOS CONTRA      *
030100*   TODOS) Y SIMULACION INMEDIATA DE CADA PARTIDO GENERADO.       *
030200******************************************************************
030300 DISPUTA-LIGA SECTION.
030400     MOVE 0 TO WKS-TOTAL-PARTIDOS
030500     IF WKS-TOTAL-EQUIPOS < 2
030600        DISPLAY '>>> LA LIGA TIENE MENOS DE DOS EQUIPOS, NO SE '
030700                'PROGRAMAN PARTIDOS <<<' UPON CONSOLE
030800        GO TO DISPUTA-LIGA-E
030900     END-IF
031000     PERFORM PROGRAMA-PARTIDOS-EQUIPO
031100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
031200 DISPUTA-LIGA-E. EXIT.
031300
031400 PROGRAMA-PARTIDOS-EQUIPO SECTION.
031500     COMPUTE WKS-J = WKS-I + 1
031600     IF WKS-J > WKS-TOTAL-EQUIPOS
031700        GO TO PROGRAMA-PARTIDOS-EQUIPO-E
031800     END-IF
031900     PERFORM CREA-Y-SIMULA-PARTIDO
032000         VARYING WKS-J FROM WKS-J BY 1 UNTIL WKS-J > WKS-TOTAL-EQUIPOS.
032100 PROGRAMA-PARTIDOS-EQUIPO-E. EXIT.
032200
032300 CREA-Y-SIMULA-PARTIDO SECTION.
032400     ADD 1 TO WKS-TOTAL-PARTIDOS
032500     MOVE WKS-I TO PRT-LOCAL-IDX     (WKS-TOTAL-PARTIDOS)
032600     MOVE WKS-J TO PRT-VISITANTE-IDX (WKS-TOTAL-PARTIDOS)
032700     MOVE 'N' TO PRT-JUGADO          (WKS-TOTAL-PARTIDOS)
032800     MOVE WKS-TOTAL-PARTIDOS TO WKS-P
032900     PERFORM SIMULA-PARTIDO.
033000 CREA-Y-SIMULA-PARTIDO-E. EXIT.
033100
033200******************************************************************
033300*   REGLA 9: SIMULACION DE UN PARTIDO (WKS-P ES EL PARTIDO A      *
033400*   SIMULAR).                                                    *
033500******************************************************************
033600 SIMULA-PARTIDO SECTION.
033700     IF PRT-ES-JUGADO (WKS-P)
033800        GO TO SIMULA-PARTIDO-E
033900     END-IF
034000     MOVE PRT-LOCAL-IDX     (WKS-P) TO WKS-LOCAL-IDX
034100     MOVE PRT-VISITANTE-IDX (WKS-P) TO WKS-VIS-IDX
034200
034300     PERFORM CALCULA-FACTOR-LOCAL
034400     PERFORM CALCULA-FACTOR-VISITANTE
034500
034600     MOVE WKS-FACTOR-LOCAL     TO WKS-FACTOR-PROPIO
034700     MOVE WKS-FACTOR-VISITANTE TO WKS-FACTOR-RIVAL
034800     PERFORM SORTEO-GOLES
034900     MOVE WKS-GOLES-RESULTADO  TO WKS-GOLES-LOCAL-CALC
035000
035100     MOVE WKS-FACTOR-VISITANTE TO WKS-FACTOR-PROPIO
035200     MOVE WKS-FACTOR-LOCAL     TO WKS-FACTOR-RIVAL
035300     PERFORM SORTEO-GOLES
035400     MOVE WKS-GOLES-RESULTADO  TO WKS-GOLES-VIS-CALC
035500
035600     MOVE WKS-GOLES-LOCAL-CALC TO PRT-GOLES-LOCAL     (WKS-P)
035700     MOVE WKS-GOLES-VIS-CALC   TO PRT-GOLES-VISITANTE (WKS-P)
035800     MOVE 'Y' TO PRT-JUGADO (WKS-P)
035810     ADD WKS-GOLES-LOCAL-CALC WKS-GOLES-VIS-CALC
035820         TO WKS-GOLES-TOTALES-LIGA
035900
036000     MOVE SPACES TO WKS-LINEA-DIAGNOSTICO
036100     STRING EQP-NOMBRE (WKS-LOCAL-IDX) DELIMITED BY SPACE
036200            ' ' DELIMITED BY SIZE
036300            WKS-GOLES-LOCAL-CALC DELIMITED BY SIZE
036400            ' - ' DELIMITED BY SIZE
036500            WKS-GOLES-VIS-CALC DELIMITED BY SIZE
036600            ' ' DELIMITED BY SIZE
036700            EQP-NOMBRE (WKS-VIS-IDX) DELIMITED BY SPACE
036710            ' (FACTOR LOCAL ' DELIMITED BY SIZE
036720            WKS-FCL-ENT DELIMITED BY SIZE
036730            '.' DELIMITED BY SIZE
036740            WKS-FCL-DEC DELIMITED BY SIZE
036750            ')' DELIMITED BY SIZE
036800       INTO WKS-LINEA-DIAGNOSTICO
036900     END-STRING
037000     DISPLAY WKS-LINEA-DIAGNOSTICO UPON CONSOLE.
037100 SIMULA-PARTIDO-E. EXIT.
037200
037300******************************************************************
037400*   FACTOR-LOCAL = CALIDAD-MEDIA(LOCAL) X (1 + MOTIVACION-COACH  *
037500*   DEL LOCAL (O 5.0 SI NO TIENE) / 20.0)                         *
037600******************************************************************
037700 CALCULA-FACTOR-LOCAL SECTION.
037800     MOVE WKS-LOCAL-IDX TO WKS-EQUIPO-CALC-IDX
037900     PERFORM CALCULA-CALIDAD-MEDIA-DE-EQUIPO
038000     IF EQP-CON-ENTRENADOR (WKS-LOCAL-IDX)
038100        MOVE ENT-MOTIVACION (WKS-LOCAL-IDX) TO WKS-MOTIVACION-COACH
038200     ELSE
038300        MOVE 5.0 TO WKS-MOTIVACION-COACH
038400     END-IF
038500     COMPUTE WKS-FACTOR-LOCAL ROUNDED =
038600             WKS-CALIDAD-MEDIA * (1 + (WKS-MOTIVACION-COACH / 20)).
038700 CALCULA-FACTOR-LOCAL-E. EXIT.
038800
038900 CALCULA-FACTOR-VISITANTE SECTION.
039000     MOVE WKS-VIS-IDX TO WKS-EQUIPO-CALC-IDX
039100     PERFORM CALCULA-CALIDAD-MEDIA-DE-EQUIPO
039200     IF EQP-CON-ENTRENADOR (WKS-VIS-IDX)
039300        MOVE ENT-MOTIVACION (WKS-VIS-IDX) TO WKS-MOTIVACION-COACH
039400     ELSE
039500        MOVE 5.0 TO WKS-MOTIVACION-COACH
039600     END-IF
039700     COMPUTE WKS-FACTOR-VISITANTE ROUNDED =
039800             WKS-CALIDAD-MEDIA * (1 + (WKS-MOTIVACION-COACH / 20)).
039900 CALCULA-FACTOR-VISITANTE-E. EXIT.
040000
040100******************************************************************
040200*   REGLA 8: PROMEDIO DE CALIDAD DE LA PLANTILLA ACTIVA DE UN     *
040300*   EQUIPO (WKS-EQUIPO-CALC-IDX).                                 *
040400******************************************************************
040500 CALCULA-CALIDAD-MEDIA-DE-EQUIPO SECTION.
040600     MOVE ZEROES TO WKS-SUMA-CALIDAD
040700     MOVE ZEROES TO WKS-CALIDAD-MEDIA
040800     IF EQP-NUM-JUGADORES (WKS-EQUIPO-CALC-IDX) = 0
040900        GO TO CALCULA-CALIDAD-MEDIA-DE-EQUIPO-E
041000     END-IF
041100     PERFORM SUMA-CALIDAD-UN-JUGADOR
041200         VARYING WKS-J FROM 1 BY 1
041300         UNTIL WKS-J > EQP-NUM-JUGADORES (WKS-EQUIPO-CALC-IDX)
041400     COMPUTE WKS-CALIDAD-MEDIA ROUNDED =
041500             WKS-SUMA-CALIDAD / EQP-NUM-JUGADORES (WKS-EQUIPO-CALC-IDX)
041510     DISPLAY 'SUMA DE CALIDAD DE LA PLANTILLA: ' WKS-SUMA-CALIDAD-ENT
041520             '.' WKS-SUMA-CALIDAD-DEC UPON CONSOLE.
041600 CALCULA-CALIDAD-MEDIA-DE-EQUIPO-E. EXIT.
041700
041800 SUMA-CALIDAD-UN-JUGADOR SECTION.
041900     ADD JUG-CALIDAD (WKS-EQUIPO-CALC-IDX, WKS-J) TO WKS-SUMA-CALIDAD.
042000 SUMA-CALIDAD-UN-JUGADOR-E. EXIT.
042100
042200******************************************************************
042300*   REGLA 9 (GOAL-DRAW): DIFERENCIA, BASE, L = e**(-BASE) Y       *
042400*   SORTEO DE POISSON POR EL METODO DE KNUTH.                     *
042500******************************************************************
042600 SORTEO-GOLES SECTION.
042700     COMPUTE WKS-DIFERENCIA = WKS-FACTOR-PROPIO - WKS-FACTOR-RIVAL
042800     COMPUTE WKS-BASE = 0.5 + (WKS-DIFERENCIA / 50)
042900     IF WKS-BASE < 0
043000        MOVE 0 TO WKS-BASE
043100     END-IF
043200     PERFORM CALCULA-E-NEG-BASE
043300     MOVE WKS-EXP-SUMA TO WKS-UMBRAL-L
043400     MOVE 0 TO WKS-GOLES-RESULTADO
043500     MOVE 1 TO WKS-PROD-P
043600     PERFORM SORTEO-UN-GOL UNTIL WKS-PROD-P <= WKS-UMBRAL-L
043700     COMPUTE WKS-GOLES-RESULTADO = WKS-GOLES-RESULTADO - 1.
043800 SORTEO-GOLES-E. EXIT.
043900
044000 SORTEO-UN-GOL SECTION.
044100     ADD 1 TO WKS-GOLES-RESULTADO
044200     PERFORM GENERA-UNIFORME
044300     COMPUTE WKS-PROD-P = WKS-PROD-P * WKS-UNIFORME.
044400 SORTEO-UN-GOL-E. EXIT.
044500
044600******************************************************************
044700*   e**(-X) POR SERIE DE MACLAURIN (20 TERMINOS), X = WKS-BASE.   *
044800******************************************************************
044900 CALCULA-E-NEG-BASE SECTION.
045000     MOVE 1 TO WKS-EXP-TERM
045100     MOVE 1 TO WKS-EXP-SUMA
045200     MOVE 0 TO WKS-EXP-K
045300     PERFORM SUMA-UN-TERMINO-EXP
045400         VARYING WKS-EXP-K FROM 1 BY 1 UNTIL WKS-EXP-K > 20.
045500 CALCULA-E-NEG-BASE-E. EXIT.
045600
045700 SUMA-UN-TERMINO-EXP SECTION.
045800     COMPUTE WKS-EXP-TERM =
045900             (WKS-EXP-TERM * (0 - WKS-BASE)) / WKS-EXP-K
046000     ADD WKS-EXP-TERM TO WKS-EXP-SUMA.
046100 SUMA-UN-TERMINO-EXP-E. EXIT.
046200
046300******************************************************************
046400*   GENERADOR DE ALEATORIOS POR CONGRUENCIA LINEAL (PARK-MILLER), *
046500*   DEJA UN UNIFORME [0,1) EN WKS-UNIFORME.                       *
046600******************************************************************
046700 GENERA-UNIFORME SECTION.
046800     COMPUTE WKS-PRODUCTO = WKS-SEMILLA * 16807
046900     COMPUTE WKS-COCIENTE = WKS-PRODUCTO / 2147483647
047000     COMPUTE WKS-SEMILLA  = WKS-PRODUCTO -
047100             (WKS-COCIENTE * 2147483647)
047200     COMPUTE WKS-UNIFORME = WKS-SEMILLA / 2147483647.
047300 GENERA-UNIFORME-E. EXIT.
047400
047500******************************************************************
047600*   REGLA 11: CLASIFICACION DE LA LIGA A PARTIR DE LOS PARTIDOS   *
047700*   JUGADOS.                                                      *
047800******************************************************************
047900 CALCULA-CLASIFICACION SECTION.
048000     IF WKS-TOTAL-PARTIDOS = 0
048100        DISPLAY '>>> NO SE HA JUGADO NINGUN PARTIDO, NO HAY '
048200                'CLASIFICACION QUE CALCULAR <<<' UPON CONSOLE
048300        GO TO CALCULA-CLASIFICACION-E
048400     END-IF
048500     PERFORM INICIALIZA-FILA-CLASIFICACION
048600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-EQUIPOS
048700     PERFORM ACUMULA-UN-PARTIDO
048800         VARYING WKS-P FROM 1 BY 1 UNTIL WKS-P > WKS-TOTAL-PARTIDOS
048900     PERFORM ORDENA-CLASIFICACION
049000     PERFORM IMPRIME-CLASIFICACION.
049100 CALCULA-CLASIFICACION-E. EXIT.
049200
049300 INICIALIZA-FILA-CLASIFICACION SECTION.
049400     MOVE WKS-I TO CLS-EQUIPO-IDX (WKS-I)
049500     MOVE 0     TO CLS-PJ  (WKS-I) CLS-PG  (WKS-I) CLS-PE (WKS-I)
049600                    CLS-PP  (WKS-I) CLS-GF  (WKS-I) CLS-GC (WKS-I)
049700                    CLS-DG  (WKS-I) CLS-PTS (WKS-I).
049800 INICIALIZA-FILA-CLASIFICACION-E. EXIT.
049900
050000 ACUMULA-UN-PARTIDO SECTION.
050100     IF NOT PRT-ES-JUGADO (WKS-P)
050200        GO TO ACUMULA-UN-PARTIDO-E
050300     END-IF
050400     MOVE PRT-LOCAL-IDX     (WKS-P) TO WKS-LOCAL-IDX
050500     MOVE PRT-VISITANTE-IDX (WKS-P) TO WKS-VIS-IDX
050600
050700     ADD 1                           TO CLS-PJ (WKS-LOCAL-IDX)
050800     ADD PRT-GOLES-LOCAL     (WKS-P) TO CLS-GF (WKS-LOCAL-IDX)
050900     ADD PRT-GOLES-VISITANTE (WKS-P) TO CLS-GC (WKS-LOCAL-IDX)
051000     IF PRT-GOLES-LOCAL (WKS-P) > PRT-GOLES-VISITANTE (WKS-P)
051100        ADD 1 TO CLS-PG (WKS-LOCAL-IDX)
051200     ELSE
051300        IF PRT-GOLES-LOCAL (WKS-P) < PRT-GOLES-VISITANTE (WKS-P)
051400           ADD 1 TO CLS-PP (WKS-LOCAL-IDX)
051500        ELSE
051600           ADD 1 TO CLS-PE (WKS-LOCAL-IDX)
051700        END-IF
051800     END-IF
051900
052000     ADD 1                           TO CLS-PJ (WKS-VIS-IDX)
052100     ADD PRT-GOLES-VISITANTE (WKS-P) TO CLS-GF (WKS-VIS-IDX)
052200     ADD PRT-GOLES-LOCAL     (WKS-P) TO CLS-GC (WKS-VIS-IDX)
052300     IF PRT-GOLES-VISITANTE (WKS-P) > PRT-GOLES-LOCAL (WKS-P)
052400        ADD 1 TO CLS-PG (WKS-VIS-IDX)
052500     ELSE
052600        IF PRT-GOLES-VISITANTE (WKS-P) < PRT-GOLES-LOCAL (WKS-P)
052700           ADD 1 TO CLS-PP (WKS-VIS-IDX)
052800        ELSE
052900           ADD 1 TO CLS-PE (WKS-VIS-IDX)
053000        END-IF
053100     END-IF
053200
053300     COMPUTE CLS-DG  (WKS-LOCAL-IDX) =
053400             CLS-GF (WKS-LOCAL-IDX) - CLS-GC (WKS-LOCAL-IDX)
053500     COMPUTE CLS-PTS (WKS-LOCAL-IDX) =
053600             (3 * CLS-PG (WKS-LOCAL-IDX)) + CLS-PE (WKS-LOCAL-IDX)
053700     COMPUTE CLS-DG  (WKS-VIS-IDX) =
053800             CLS-GF (WKS-VIS-IDX) - CLS-GC (WKS-VIS-IDX)
053900     COMPUTE CLS-PTS (WKS-VIS-IDX) =
054000             (3 * CLS-PG (WKS-VIS-IDX)) + CLS-PE (WKS-VIS-IDX).
054100 ACUMULA-UN-PARTIDO-E. EXIT.
054200
054300******************************************************************
054400*   ORDENA LA CLASIFICACION POR PUNTOS DESCENDENTE Y, EN CASO DE *
054500*   EMPATE, POR DIFERENCIA DE GOLES DESCENDENTE (BURBUJA).        *
054600******************************************************************
054700 ORDENA-CLASIFICACION SECTION.
054800     PERFORM ORDENA-PASADA
054900         VARYING WKS-P FROM 1 BY 1 UNTIL WKS-P > WKS-TOTAL-EQUIPOS.
055000 ORDENA-CLASIFICACION-E. EXIT.
055100
055200 ORDENA-PASADA SECTION.
055300     PERFORM COMPARA-E-INTERCAMBIA
055400         VARYING WKS-Q FROM 1 BY 1 UNTIL WKS-Q > WKS-TOTAL-EQUIPOS - 1.
055500 ORDENA-PASADA-E. EXIT.
055600
055700 COMPARA-E-INTERCAMBIA SECTION.
055800     IF CLS-PTS (WKS-Q) < CLS-PTS (WKS-Q + 1)
055900        PERFORM INTERCAMBIA-FILAS
056000     ELSE
056100        IF CLS-PTS (WKS-Q) = CLS-PTS (WKS-Q + 1) AND
056200           CLS-DG (WKS-Q) < CLS-DG (WKS-Q + 1)
056300           PERFORM INTERCAMBIA-FILAS
056400        END-IF
056500     END-IF.
056600 COMPARA-E-INTERCAMBIA-E. EXIT.
056700
056800 INTERCAMBIA-FILAS SECTION.
056900     MOVE WKS-CLASIFICACION-ENTRY (WKS-Q)     TO WKS-FILA-TEMP
057000     MOVE WKS-CLASIFICACION-ENTRY (WKS-Q + 1) TO
057100             WKS-CLASIFICACION-ENTRY (WKS-Q)
057200     MOVE WKS-FILA-TEMP TO WKS-CLASIFICACION-ENTRY (WKS-Q + 1).
057300 INTERCAMBIA-FILAS-E. EXIT.
057400
057500******************************************************************
057600*   IMPRESION DEL REPORTE DE CLASIFICACION DE LA LIGA.            *
057700******************************************************************
057800 IMPRIME-CLASIFICACION SECTION.
057900     IF FS-REPORTE NOT EQUAL 0
058000        GO TO IMPRIME-CLASIFICACION-E
058100     END-IF
058200     MOVE SPACES TO LIN-REPORTE-TITULO
058300     STRING '=== Clasificacion de la liga ' DELIMITED BY SIZE
058400            WKS-NOMBRE-LIGA              DELIMITED BY SPACE
058500            ' ===' DELIMITED BY SIZE
058600       INTO LIN-REPORTE-TITULO
058700     END-STRING
058800     WRITE LIN-REPORTE-TITULO
058900
059000     MOVE 'Pos. Equipo          PJ  PG  PE  PP  GF  GC  DG  Pts'
059100       TO LIN-REPORTE-CABECERA
059200     WRITE LIN-REPORTE-CABECERA
059300
059400     PERFORM IMPRIME-FILA-CLASIFICACION
059500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-EQUIPOS.
059600 IMPRIME-CLASIFICACION-E. EXIT.
059700
059800 IMPRIME-FILA-CLASIFICACION SECTION.
059900     MOVE WKS-I                             TO RPT-POS
060000     MOVE EQP-NOMBRE (CLS-EQUIPO-IDX (WKS-I)) TO RPT-EQUIPO
060100     MOVE CLS-PJ  (WKS-I) TO RPT-PJ
060200     MOVE CLS-PG  (WKS-I) TO RPT-PG
060300     MOVE CLS-PE  (WKS-I) TO RPT-PE
060400     MOVE CLS-PP  (WKS-I) TO RPT-PP
060500     MOVE CLS-GF  (WKS-I) TO RPT-GF
060600     MOVE CLS-GC  (WKS-I) TO RPT-GC
060700     MOVE CLS-DG  (WKS-I) TO RPT-DG
060800     MOVE CLS-PTS (WKS-I) TO RPT-PTS
060900     WRITE LIN-REPORTE-DETALLE.
061000 IMPRIME-FILA-CLASIFICACION-E. EXIT.
061100
061200******************************************************************
061300*   REGLA 12: EXTREMOS DE GOLES A FAVOR Y EN CONTRA DE LA LIGA.   *
061400******************************************************************
061500 CALCULA-EXTREMOS-GOLES SECTION.
061510     DISPLAY '>>> GOLES ANOTADOS EN TODA LA VUELTA: '
061520             WKS-GOLES-TOTALES-LIGA ' <<<' UPON CONSOLE
061600     IF WKS-TOTAL-PARTIDOS = 0
061700        DISPLAY '>>> NO SE HA JUGADO NINGUN PARTIDO, NO HAY '
061800                'EXTREMOS DE GOLES QUE CALCULAR <<<' UPON CONSOLE
061900        GO TO CALCULA-EXTREMOS-GOLES-E
062000     END-IF
062100     MOVE 0 TO WKS-MAX-GF
062200     MOVE 0 TO WKS-MAX-GC
062300     MOVE 1 TO WKS-MAX-GF-IDX
062400     MOVE 1 TO WKS-MAX-GC-IDX
062500     PERFORM COMPARA-EXTREMOS-UN-EQUIPO
062600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TOTAL-EQUIPOS
062700
062800     DISPLAY 'MAYOR GOLEADOR: '
062900             EQP-NOMBRE (CLS-EQUIPO-IDX (WKS-MAX-GF-IDX))
063000             UPON CONSOLE
063100     DISPLAY 'MAS GOLEADO:    '
063200             EQP-NOMBRE (CLS-EQUIPO-IDX (WKS-MAX-GC-IDX))
063300             UPON CONSOLE.
063400 CALCULA-EXTREMOS-GOLES-E. EXIT.
063500
063600 COMPARA-EXTREMOS-UN-EQUIPO SECTION.
063700     IF CLS-GF (WKS-I) > WKS-MAX-GF
063800        MOVE CLS-GF (WKS-I) TO WKS-MAX-GF
063900        MOVE WKS-I          TO WKS-MAX-GF-IDX
064000     END-IF
064100     IF CLS-GC (WKS-I) > WKS-MAX-GC
064200        MOVE CLS-GC (WKS-I) TO WKS-MAX-GC
064300        MOVE WKS-I          TO WKS-MAX-GC-IDX
064400     END-IF.
064500 COMPARA-EXTREMOS-UN-EQUIPO-E. EXIT.
064600
064700 CIERRA-ARCHIVOS SECTION.
064800     CLOSE EQUIPOS-LIGA
064900     CLOSE REPORTE-LIGA.
065000 CIERRA-ARCHIVOS-E. EXIT.
